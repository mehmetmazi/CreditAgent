000100******************************************************************
000200**                                                               *
000300**                         CSA.R00900                           * 
000400**                         -----------                          * 
000500**                                                               *
000600**   CORPORATE CREDIT ASSESSMENT - SCORING AND REPORT BATCH      *
000700**   READS ONE FISCAL YEAR OF FINANCIAL STATEMENT DATA PER       *
000800**   COMPANY, DERIVES FREE CASH FLOW AND FOUR CREDIT RATIOS,     *
000900**   SCORES EACH RATIO 1-5, TOTALS A 4-20 COMPOSITE SCORE, AND   *
001000**   WRITES THE SCORED RESULTS FILE AND THE CREDITWORTHINESS     *
001100**   SNAPSHOT REPORT PLUS BATCH CONTROL TOTALS.                  *
001200**                                                               *
001300**   DESCRIPTION OF THE FILES :                                  *
001400**                                                                
001500**   NAME           DESCRIPTION                                  *
001600**  --------        -------------                                *
001700**   CREDIT-IN      COMPANY FINANCIAL STATEMENT INPUT, SORTED    *
001800**                  BY TICKER ASCENDING                          *
001900**   CREDIT-OUT     SCORED RESULTS, WRITTEN IN INPUT ORDER        
002000**   CREDIT-RPT     CREDITWORTHINESS SNAPSHOT + BATCH SUMMARY    *
002100**                  PRINT FILE                                   *
002200**                                                                
002300******************************************************************
002400**        C H A N G E    L O G                                   *
002500******************************************************************
002600**  DATE       PROGRAMMER   TICKET     DESCRIPTION                
002700******************************************************************
002800** 03/14/86   RTK          DEV-0142   ORIGINAL PROGRAM - BATCH    
002900**                                    CREDIT SCORING FROM TAPE    
003000**                                    FEED, REPLACES MANUAL       
003100**                                    WORKSHEET.                 *
003200** 06/02/87   RTK          DEV-0177   ADDED DSCR RATIO TO SCORE   
003300**                                    ENGINE PER CREDIT DEPT.    *
003400** 11/20/88   MWB          DEV-0203   CORRECTED CAPEX SIGN        
003500**                                    NORMALIZATION LOGIC.        
003600** 09/05/89   MWB          DEV-0240   EXPANDED COMPANY NAME FIELD 
003700**                                    FROM 20 TO 30 BYTES.        
003800** 02/14/90   JAS          DEV-0266   ADDED FALLBACK FCF CALC     
003900**                                    WHEN OPER CASH FLOW ZERO.   
004000** 07/30/91   JAS          DEV-0298   REVISED RISK BUCKET         
004100**                                    THRESHOLDS PER CREDIT       
004200**                                    POLICY REVISION 3.          
004300** 04/18/92   RTK          DEV-0325   ADDED BATCH CONTROL TOTALS  
004400**                                    TO END OF REPORT.           
004500** 10/11/93   LDP          DEV-0350   CORRECTED DEBT/EBITDA SUB-  
004600**                                    SCORE EDGE CASE WHEN D=0.   
004700** 05/23/94   LDP          DEV-0379   CHANGED AVERAGE SCORE       
004800**                                    ROUNDING TO HALF-UP.        
004900** 01/09/95   MWB          DEV-0402   WIDENED MONETARY FIELDS TO  
005000**                                    S9(15)V99 FOR LARGE ISSUERS.
005100** 08/27/96   JAS          DEV-0431   ADDED N/A HANDLING FOR      
005200**                                    ZERO-DENOMINATOR RATIOS.    
005300** 03/15/97   RTK          DEV-0455   REFORMATTED CREDITWORTHINESS
005400**                                    SNAPSHOT LAYOUT.            
005500** 11/30/98   LDP          Y2K-0931   EXPANDED FISCAL-YEAR TO 4   
005600**                                    DIGITS FOR YEAR 2000.       
005700** 02/08/99   LDP          Y2K-0958   VERIFIED DATE LOGIC AGAINST 
005800**                                    2000 ROLLOVER - NO CHANGE.  
005900** 09/21/99   MWB          DEV-0480   ADDED INTERPRETATION TEXT   
006000**                                    BY RISK BUCKET.             
006100** 06/05/00   JAS          DEV-0502   CORRECTED HUMAN-READABLE    
006200**                                    SCALING FOR NEGATIVE AMTS.  
006300** 02/19/01   RTK          DEV-0528   ADDED RATIO-NA-FLAGS TO     
006400**                                    SCORED OUTPUT RECORD.       
006500** 10/03/02   LDP          DEV-0560   SPLIT SCORING THRESHOLDS    
006600**                                    INTO SEPARATE PARAGRAPHS.   
006700** 05/14/03   MWB          DEV-0588   CODE REVIEW CLEANUP - NO    
006800**                                    FUNCTIONAL CHANGE.          
006900** 01/22/04   JAS          DEV-0610   ADDED FILE STATUS CHECKS ON 
007000**                                    OPEN FOR OPERATIONS SUPPORT.
007100** 06/14/04   MWB          DEV-0621   CORRECTED 3420-FORMAT-RATIO-
007200**                                    PARA TO ROUND THE DECIMAL-  
007300**                                    MULTIPLE BRANCH HALF-UP     
007400**                                    INSTEAD OF TRUNCATING.      
007500** 07/02/04   RTK          DEV-0622   3401 HEADER LINE WAS        
007600**                                    STRINGING THE FULL PADDED   
007700**                                    COMPANY NAME/TICKER - ADDED 
007800**                                    RIGHT-TRIM BEFORE STRING.   
007900******************************************************************
008000 IDENTIFICATION DIVISION.                                         
008100 PROGRAM-ID. CREDIT-SCORE-ASSESSMENT.                             
008200 AUTHOR. R. T. KOWALSKI.                                          
008300 INSTALLATION. CREDIT RISK SYSTEMS - DATA PROCESSING.             
008400 DATE-WRITTEN. 03/14/86.                                          
008500 DATE-COMPILED. 06/14/04.                                         
008600 SECURITY. CONFIDENTIAL - AUTHORIZED PERSONNEL ONLY.              
008700*                                                                 
008800* ENVIRONMENT DIVISION FOLLOWS.  SEE CONFIGURATION SECTION FOR    
008900* PRINTER CHANNEL AND TEST-RUN SWITCH ASSIGNMENTS.                
009000 ENVIRONMENT DIVISION.                                            
009100 CONFIGURATION SECTION.                                           
009200 SOURCE-COMPUTER. IBM-370.                                        
009300 OBJECT-COMPUTER. IBM-370.                                        
009400*     C01 IS THE SHOP'S USUAL PRINTER-CHANNEL MNEMONIC FOR A TOP- 
009500*     OF-FORM SKIP, CARRIED FORWARD FROM THE STANDARD SPECIAL-    
009600*     NAMES BLOCK ALONG WITH CLASS/UPSI-0 BELOW - NOT ACTUALLY    
009700*     TESTED BY ANY WRITE STATEMENT IN THIS VERSION, SINCE        
009800*     CREDIT-RPT IS A LINE SEQUENTIAL SPOOL FILE, NOT A CHANNEL-  
009900*     CONTROLLED PRINTER DATA SET.                                
010000 SPECIAL-NAMES.                                                   
010100     C01 IS TOP-OF-FORM                                           
010200*         CLASS TEST USED NOWHERE YET IN THIS PROGRAM - CARRIED   
010300*         FORWARD FROM THE SHOP'S STANDARD SPECIAL-NAMES BLOCK    
010400*         FOR THE NEXT PROGRAMMER WHO VALIDATES AN NA-FLAG BYTE.  
010500     CLASS WS-VALID-NA-FLAG IS 'Y' 'N'                            
010600*         UPSI-0 LETS OPERATIONS FORCE A TEST RUN FROM THE JCL    
010700*         UPSI PARAMETER WITHOUT A RECOMPILE - NOT CURRENTLY      
010800*         TESTED BY ANY PARAGRAPH IN THIS VERSION.                
010900     UPSI-0 IS WS-TEST-RUN-SWITCH.                                
011000 INPUT-OUTPUT SECTION.                                            
011100 FILE-CONTROL.                                                    
011200*     THREE SEQUENTIAL DATASETS - INPUT FEED, SCORED OUTPUT FOR   
011300*     DOWNSTREAM SYSTEMS, AND THE PRINTED SNAPSHOT/SUMMARY        
011400*     REPORT.  LOGICAL NAMES ARE RESOLVED TO REAL DSNAMES BY THE  
011500*     JCL DD STATEMENTS AT RUN TIME, NOT HARD-CODED HERE.         
011600     SELECT CREDIT-IN-FILE ASSIGN TO "CREDIT-IN"                  
011700         ORGANIZATION IS SEQUENTIAL                               
011800         FILE STATUS IS WS-FILE-STATUS-CREDIT-IN.                 
011900*         SEQUENTIAL (NOT LINE SEQUENTIAL) - THE INCOMING FEED IS 
012000*         A FIXED-LENGTH EXTRACT FROM THE UPSTREAM FINANCIALS     
012100*         SYSTEM, NOT A TEXT FILE MEANT FOR HUMAN VIEWING.        
012200     SELECT CREDIT-OUT-FILE ASSIGN TO "CREDIT-OUT"                
012300         ORGANIZATION IS SEQUENTIAL                               
012400         FILE STATUS IS WS-FILE-STATUS-CREDIT-OUT.                
012500*         SEQUENTIAL, SAME AS CREDIT-IN ABOVE - ONE FIXED-LENGTH  
012600*         RECORD PER SCORED COMPANY, READ BACK BY DOWNSTREAM      
012700*         SYSTEMS PROGRAMMATICALLY, NOT A REPORT MEANT TO BE      
012800*         READ BY A PERSON.                                       
012900     SELECT CREDIT-RPT-FILE ASSIGN TO "CREDIT-RPT"                
013000         ORGANIZATION IS LINE SEQUENTIAL                          
013100         FILE STATUS IS WS-FILE-STATUS-CREDIT-RPT.                
013200*         LINE SEQUENTIAL SO THE SNAPSHOT PRINTS CLEANLY TO       
013300*         SPOOL OR TO A VIEWABLE DATASET WITHOUT BLOCK-SIZE       
013400*         PADDING BETWEEN DETAIL LINES.                           
013500 DATA DIVISION.                                                   
013600 FILE SECTION.                                                    
013700*                                                                 
013800* COMPANY FINANCIAL STATEMENT INPUT - ONE FISCAL YEAR PER COMPANY,
013900* SORTED ASCENDING BY TICKER.  248 BYTE FIXED RECORD.             
014000 FD  CREDIT-IN-FILE.                                              
014100 01  CREDIT-IN-RECORD.                                            
014200*         KEY FOR THE WHOLE RUN - INPUT IS SORTED ASCENDING BY    
014300*         TICKER BEFORE THIS PROGRAM EVER SEES IT, SO NO SORT     
014400*         VERB APPEARS HERE.                                      
014500     05  CI-TICKER                     PIC X(10).                 
014600     05  CI-COMPANY-NAME               PIC X(30).                 
014700*         EXPANDED FROM 20 TO 30 BYTES - DEV-0240 (MWB)           
014800     05  CI-FISCAL-YEAR                PIC 9(4).                  
014900*         WIDENED FROM 2 DIGITS FOR YEAR 2000 - Y2K-0931 (LDP)    
015000     05  CI-REVENUE                    PIC S9(15)V99.             
015100*         CARRIED ON THE RECORD BUT NOT USED IN ANY RATIO -       
015200*         KEPT FOR FUTURE SCORING WORK AND FOR ANALYSTS WHO       
015300*         RECONCILE THE FEED AGAINST THE 10-K.                    
015400     05  CI-EBITDA                     PIC S9(15)V99.             
015500*         DENOMINATOR OF THE DEBT/EBITDA RATIO - SEE 3100.        
015600     05  CI-EBIT                       PIC S9(15)V99.             
015700*         CARRIED BUT NOT DIRECTLY USED - DSCR USES OPERATING     
015800*         CASH FLOW, NOT EBIT, PER THE CURRENT CREDIT POLICY.     
015900     05  CI-INTEREST-EXPENSE           PIC S9(15)V99.             
016000*         MAY ARRIVE NEGATIVE FROM THE FEED - 3100 TAKES THE      
016100*         ABSOLUTE VALUE BEFORE USING IT AS A DIVISOR.            
016200     05  CI-OPER-CASH-FLOW             PIC S9(15)V99.             
016300*         NUMERATOR OF BOTH FCF AND DSCR.                         
016400     05  CI-CAPEX                      PIC S9(15)V99.             
016500*         FEED CONVENTION VARIES BY SOURCE SYSTEM - SOME SEND     
016600*         THIS NEGATIVE, SOME POSITIVE.  3100 NORMALIZES IT TO    
016700*         A POSITIVE OUTFLOW - DEV-0203 (MWB).                    
016800*         SECOND INPUT TO THE FCF FALLBACK FORMULA IN 3100 -      
016900*         SUBTRACTED ALONGSIDE NORMALIZED CAPEX.                  
017000     05  CI-CHANGE-IN-WC               PIC S9(15)V99.             
017100*         FEEDS BOTH WS-TOTAL-DEBT AND THE DSCR DENOMINATOR -     
017200*         THE ONLY DEBT FIELD TREATED AS DUE WITHIN THE YEAR.     
017300     05  CI-SHORT-TERM-DEBT            PIC S9(15)V99.             
017400     05  CI-LONG-TERM-DEBT             PIC S9(15)V99.             
017500*         SHORT-TERM PLUS LONG-TERM DEBT IS SUMMED IN 3100 INTO   
017600*         WS-TOTAL-DEBT - THE FEED DOES NOT SEND A SINGLE TOTAL-  
017700*         DEBT FIELD.                                             
017800     05  FILLER                        PIC X(51).                 
017900*                                                                 
018000* SCORED RESULTS - ONE PER COMPANY, WRITTEN IN INPUT ORDER.       
018100 FD  CREDIT-OUT-FILE.                                             
018200 01  CREDIT-OUT-RECORD.                                           
018300*         CARRIES THE INPUT KEY FIELDS FORWARD UNCHANGED SO THE   
018400*         SCORED FILE CAN STAND ON ITS OWN WITHOUT A JOIN BACK    
018500*         TO CREDIT-IN-FILE.                                      
018600     05  CO-TICKER                     PIC X(10).                 
018700     05  CO-COMPANY-NAME               PIC X(30).                 
018800     05  CO-FISCAL-YEAR                PIC 9(4).                  
018900*         FOUR DERIVED DOLLAR/RATIO FIELDS, FULL 4-DECIMAL        
019000*         PRECISION - NOT THE 2-DECIMAL SCALED VALUES THAT        
019100*         APPEAR ON THE PRINTED SNAPSHOT.  DOWNSTREAM SYSTEMS     
019200*         THAT READ THIS FILE WANT THE UNROUNDED FIGURE.          
019300     05  CO-TOTAL-DEBT                 PIC S9(15)V99.             
019400*         FREE CASH FLOW AS DERIVED BY 3100 - THE NORMAL OR THE   
019500*         EBIT-FALLBACK FORMULA, WHICHEVER APPLIED TO THIS RECORD.
019600     05  CO-FCF                        PIC S9(15)V99.             
019700     05  CO-FCF-TO-DEBT                PIC S9(7)V9(4).            
019800     05  CO-DEBT-TO-EBITDA             PIC S9(7)V9(4).            
019900     05  CO-INTEREST-COVERAGE         PIC S9(7)V9(4).             
020000     05  CO-DSCR                       PIC S9(7)V9(4).            
020100     05  CO-RATIO-NA-FLAGS-GROUP.                                 
020200*         ADDED TO SCORED OUTPUT RECORD - DEV-0528 (RTK)          
020300         10  CO-RATIO-NA-FLAGS         PIC X(4).                  
020400*         BYTE-LEVEL VIEW OF THE SAME FOUR FLAGS, FOR PROGRAMS    
020500*         THAT WANT TO TEST ONE FLAG AT A TIME INSTEAD OF         
020600*         UNSTRINGING THE 4-BYTE GROUP ABOVE.                     
020700     05  CO-RATIO-NA-DETAIL REDEFINES CO-RATIO-NA-FLAGS-GROUP.    
020800         10  NA-FLAG-FCF-DEBT          PIC X(1).                  
020900             88  FCF-DEBT-IS-NA            VALUE 'Y'.             
021000         10  NA-FLAG-DEBT-EBITDA       PIC X(1).                  
021100             88  DEBT-EBITDA-IS-NA         VALUE 'Y'.             
021200         10  NA-FLAG-INT-COV           PIC X(1).                  
021300             88  INT-COV-IS-NA             VALUE 'Y'.             
021400         10  NA-FLAG-DSCR              PIC X(1).                  
021500             88  DSCR-IS-NA                VALUE 'Y'.             
021600*         COMPOSITE SCORE (4-20) AND ITS DERIVED TEXT BUCKET,     
021700*         BOTH SET BY 3250-COMPUTE-COMPOSITE-PARA.                
021800     05  CO-SCORE                      PIC 9(2).                  
021900     05  CO-RATING-BUCKET              PIC X(20).                 
022000     05  FILLER                        PIC X(12).                 
022100*                                                                 
022200* CREDITWORTHINESS SNAPSHOT + BATCH SUMMARY PRINT FILE, 80 BYTES. 
022300* ONE UNSTRUCTURED 80-BYTE RECORD - EVERY LINE 3430 WRITES IS     
022400* ALREADY FORMATTED INTO WS-REPORT-LINE BEFORE IT GETS HERE, SO   
022500* THIS FD CARRIES NO FURTHER BREAKDOWN OF ITS OWN.                
022600 FD  CREDIT-RPT-FILE.                                             
022700 01  CREDIT-RPT-RECORD.                                           
022800*     79 BYTES OF PRINT TEXT PLUS A 1-BYTE TRAILING PAD, SAME     
022900*     WIDTH-MINUS-ONE CONVENTION THE SHOP USES ON ITS OTHER PRINT 
023000*     FILES SO A CARRIAGE-CONTROL BYTE CAN BE ADDED LATER WITHOUT 
023100*     WIDENING THE RECORD.                                        
023200     05  CREDIT-RPT-TEXT                PIC X(79).                
023300     05  FILLER                         PIC X(01).                
023400 WORKING-STORAGE SECTION.                                         
023500*                                                                 
023600* FILE STATUS AND END-OF-FILE SWITCHES - ADDED DEV-0610 (JAS)     
023700* TO GIVE 1000-INITIALIZE-PARA SOMEWHERE TO CAPTURE THE OPEN      
023800* RETURN CODE FOR EACH OF THE THREE DATA SETS.                    
023900 77  WS-FILE-STATUS-CREDIT-IN          PIC X(2)  VALUE '00'.      
024000 77  WS-FILE-STATUS-CREDIT-OUT         PIC X(2)  VALUE '00'.      
024100 77  WS-FILE-STATUS-CREDIT-RPT         PIC X(2)  VALUE '00'.      
024200*     THE ONE SWITCH THAT DRIVES THE MAIN PROCESSING LOOP'S       
024300*     PERFORM ... UNTIL IN 0000-MAIN-PROCESS-PARA.                
024400 77  WS-EOF-SW                         PIC X(1)  VALUE 'N'.       
024500     88  NO-MORE-CREDIT-IN-RECS                  VALUE 'Y'.       
024600*                                                                 
024700* BATCH CONTROL TOTALS - ADDED DEV-0325 (RTK), WRITTEN OUT BY     
024800* 8000-WRITE-BATCH-SUMMARY-PARA AT END OF JOB.                    
024900 01  WS-CONTROL-TOTALS.                                           
025000*         READ COUNT IS INCREMENTED BY 2000 ON EVERY READ, EVEN   
025100*         THE ONE THAT TRIPS END OF FILE - NOT CURRENTLY PRINTED  
025200*         ON THE SUMMARY, KEPT FOR A FUTURE RECONCILIATION LINE.  
025300     05  WS-RECORDS-READ-CNT           PIC S9(7) COMP VALUE ZERO. 
025400*         SCORED COUNT IS WHAT ACTUALLY DRIVES THE AVERAGE-SCORE  
025500*         CALCULATION IN 8000.                                    
025600     05  WS-RECORDS-SCORED-CNT         PIC S9(7) COMP VALUE ZERO. 
025700*         FOUR BUCKET COUNTERS, ONE PER 3250 RATING - TOGETHER    
025800*         THEY MUST ALWAYS SUM BACK TO WS-RECORDS-SCORED-CNT.     
025900     05  WS-LOW-RISK-CNT               PIC S9(7) COMP VALUE ZERO. 
026000     05  WS-MODERATE-RISK-CNT          PIC S9(7) COMP VALUE ZERO. 
026100     05  WS-ELEVATED-RISK-CNT          PIC S9(7) COMP VALUE ZERO. 
026200     05  WS-HIGH-RISK-CNT              PIC S9(7) COMP VALUE ZERO. 
026300*         RUNNING SUM OF COMPOSITE SCORES - DIVIDED BY THE SCORED 
026400*         COUNT ABOVE TO PRODUCE THE AVERAGE-SCORE LINE IN 8000.  
026500     05  WS-SCORE-TOTAL                PIC S9(9) COMP VALUE ZERO. 
026600     05  WS-AVERAGE-SCORE              PIC S9(5)V99   VALUE ZERO. 
026700     05  FILLER                        PIC X(10).                 
026800*                                                                 
026900* METRICS DERIVATION ENGINE WORK AREA - POPULATED ONCE PER RECORD 
027000* BY 3100-DERIVE-METRICS-PARA, THEN READ BY EVERY PARAGRAPH       
027100* DOWNSTREAM OF IT (SCORING, REPORT WRITING, OUTPUT RECORD).      
027200 01  WS-DERIVED-METRICS.                                          
027300     05  WS-TOTAL-DEBT                 PIC S9(15)V99  VALUE ZERO. 
027400     05  WS-CAPEX-NORMALIZED           PIC S9(15)V99  VALUE ZERO. 
027500     05  WS-FCF                        PIC S9(15)V99  VALUE ZERO. 
027600*         THE FOUR RATIOS CARRY 4 DECIMAL PLACES HERE - FULL      
027700*         PRECISION GOES TO CREDIT-OUT-FILE; THE PRINTED          
027800*         SNAPSHOT RE-SCALES TO 2 DECIMALS VIA 3420.              
027900     05  WS-FCF-TO-DEBT                PIC S9(7)V9(4) VALUE ZERO. 
028000     05  WS-DEBT-TO-EBITDA             PIC S9(7)V9(4) VALUE ZERO. 
028100     05  WS-INTEREST-COVERAGE          PIC S9(7)V9(4) VALUE ZERO. 
028200     05  WS-DSCR                       PIC S9(7)V9(4) VALUE ZERO. 
028300*         ABSOLUTE-VALUE COPY OF INTEREST EXPENSE, USED BY BOTH   
028400*         THE INTEREST-COVERAGE RATIO AND THE CORE-FINANCIALS     
028500*         SNAPSHOT LINE IN 3402, SO THE SIGN CONVENTION ON THE    
028600*         INPUT FEED NEVER LEAKS INTO EITHER DISPLAY OR DIVISION. 
028700     05  WS-ABS-INTEREST-EXPENSE       PIC S9(15)V99  VALUE ZERO. 
028800*         TOTAL DEBT SERVICE - THE DSCR DENOMINATOR BUILT BY 3100 
028900*         FROM PRINCIPAL DUE PLUS INTEREST EXPENSE.               
029000     05  WS-DSCR-DENOMINATOR           PIC S9(15)V99  VALUE ZERO. 
029100     05  FILLER                        PIC X(08).                 
029200*                                                                 
029300* RATIO NOT-APPLICABLE SWITCHES - DENOMINATOR ZERO/NEGATIVE       
029400* ADDED DEV-0431 (JAS).  SET BY 3100, TESTED BY THE FOUR 32XX     
029500* SCORING PARAGRAPHS AND BY THE REPORT-WRITING PARAGRAPHS.        
029600 01  WS-RATIO-NA-SWITCHES.                                        
029700     05  WS-FCF-DEBT-NA-SW             PIC X(1) VALUE 'N'.        
029800         88  WS-FCF-DEBT-IS-NA             VALUE 'Y'.             
029900     05  WS-DEBT-EBITDA-NA-SW          PIC X(1) VALUE 'N'.        
030000         88  WS-DEBT-EBITDA-IS-NA          VALUE 'Y'.             
030100     05  WS-INT-COV-NA-SW              PIC X(1) VALUE 'N'.        
030200         88  WS-INT-COV-IS-NA              VALUE 'Y'.             
030300     05  WS-DSCR-NA-SW                 PIC X(1) VALUE 'N'.        
030400         88  WS-DSCR-IS-NA                 VALUE 'Y'.             
030500     05  FILLER                        PIC X(04).                 
030600*                                                                 
030700* CREDIT SCORING ENGINE WORK AREA - SPLIT INTO PARAGRAPHS DEV-0560
030800* (EACH RATIO SCORED IN ITS OWN 32XX PARAGRAPH INSTEAD OF ONE     
030900* MONOLITHIC SCORING ROUTINE).                                    
031000 01  WS-SCORE-FIELDS.                                             
031100*         ONE SUB-SCORE PER RATIO, SET BY 3240/3210/3220/3230     
031200*         RESPECTIVELY - ORDER HERE IS DECLARATION ORDER ONLY, NOT
031300*         THE ORDER THEY ARE SCORED OR PRINTED IN.                
031400     05  WS-SUBSCORE-FCF-DEBT          PIC 9(1) COMP VALUE ZERO.  
031500     05  WS-SUBSCORE-DEBT-EBITDA       PIC 9(1) COMP VALUE ZERO.  
031600     05  WS-SUBSCORE-INT-COV           PIC 9(1) COMP VALUE ZERO.  
031700     05  WS-SUBSCORE-DSCR              PIC 9(1) COMP VALUE ZERO.  
031800*         SUM OF THE FOUR SUB-SCORES ABOVE, RANGE 4-20.           
031900     05  WS-COMPOSITE-SCORE            PIC 9(2) COMP VALUE ZERO.  
032000*         ONE OF FOUR FIXED LITERALS SET BY 3250 - SEE THAT       
032100*         PARAGRAPH FOR THE CURRENT THRESHOLD TABLE.              
032200     05  WS-RISK-BUCKET                PIC X(20)     VALUE SPACES.
032300     05  FILLER                        PIC X(06).                 
032400*                                                                 
032500* NUMBER FORMATTER WORK AREA - SCALES TO K/M/B, 2 DECIMALS        
032600* INTERFACE TO 3410-FORMAT-AMOUNT-PARA - EVERY CALLER LOADS THE   
032700* INPUT AMOUNT AND THE N/A SWITCH, THEN READS WS-HR-RESULT BACK.  
032800 01  WS-HUMAN-READABLE-WORK.                                      
032900     05  WS-HR-INPUT-AMOUNT            PIC S9(15)V99 VALUE ZERO.  
033000*         UNSIGNED COPY USED ONLY TO PICK THE SCALE BAND - THE    
033100*         ACTUAL DIVISION IN 3410 USES THE SIGNED AMOUNT SO A     
033200*         NEGATIVE VALUE STAYS NEGATIVE AFTER SCALING.            
033300     05  WS-HR-ABS-AMOUNT              PIC S9(15)V99 VALUE ZERO.  
033400     05  WS-HR-SCALED-AMOUNT           PIC S9(9)V99  VALUE ZERO.  
033500     05  WS-HR-RAW-EDITED              PIC ----------9.99.        
033600     05  WS-HR-TRIMMED                 PIC X(14)     VALUE SPACES.
033700*         B/M/K SUFFIX APPENDED AFTER LEFT-JUSTIFYING - BLANK     
033800*         WHEN THE SCALED AMOUNT IS UNDER 1000 AND PRINTS AS-IS.  
033900     05  WS-HR-SUFFIX                  PIC X(1)      VALUE SPACE. 
034000     05  WS-HR-RESULT                  PIC X(20)     VALUE SPACES.
034100     05  WS-HR-NA-SW                   PIC X(1)      VALUE 'N'.   
034200         88  WS-HR-VALUE-IS-NA             VALUE 'Y'.             
034300*         SEPARATE RAW-EDITED/TRIMMED PAIR FOR INTEGER COUNTS,    
034400*         NARROWER THAN THE DOLLAR-AMOUNT PICTURE ABOVE.          
034500     05  WS-CT-RAW-EDITED              PIC ---------9.            
034600     05  WS-CT-TRIMMED                 PIC X(10)     VALUE SPACES.
034700*         SHARED COLUMN-SCAN SUBSCRIPT FOR 3415/3416 AND          
034800*         3418/3419 - SEE THE COMMENT AT 3418 FOR WHY THIS IS     
034900*         SAFE TO SHARE.                                          
035000     05  WS-LJ-IDX                     PIC S9(3) COMP VALUE ZERO. 
035100     05  FILLER                        PIC X(06).                 
035200*                                                                 
035300* NAME/TICKER RIGHT-TRIM WORK AREA - DEV-0622 (RTK).  COMPANY NAME
035400* AND TICKER ARE FIXED-WIDTH, SPACE-PADDED FIELDS; 3421 RIGHT-    
035500* TRIMS WHICHEVER ONE IS CURRENTLY LOADED IN WS-NM-RAW SO THE     
035600* HEADER STRING IN 3401 DOES NOT CARRY THE PAD SPACES INTO THE    
035700* PRINTED LINE.  ONE 30-BYTE BUFFER SERVES BOTH FIELDS - THE      
035800* 10-BYTE TICKER SIMPLY LEAVES THE UPPER 20 BYTES BLANK.          
035900 01  WS-NAME-TRIM-WORK.                                           
036000     05  WS-NM-RAW                     PIC X(30) VALUE SPACES.    
036100*         SET BY 3421 TO THE POSITION OF THE LAST NON-SPACE       
036200*         BYTE IN WS-NM-RAW - ZERO MEANS THE FIELD WAS ALL        
036300*         SPACES.                                                 
036400     05  WS-NM-LEN                     PIC S9(3) COMP VALUE ZERO. 
036500*         STRING POINTER CARRIED ACROSS THE TWO STRING            
036600*         STATEMENTS IN 3401 SO THE TICKER APPENDS RIGHT AFTER    
036700*         THE TRIMMED COMPANY NAME.                               
036800     05  WS-STR-PTR                    PIC S9(3) COMP VALUE ZERO. 
036900     05  FILLER                        PIC X(06).                 
037000*                                                                 
037100* RATIO FORMATTER WORK AREA - PERCENT OR 2 DECIMAL PLACES         
037200* INTERFACE TO 3420-FORMAT-RATIO-PARA, SAME CALLING CONVENTION AS 
037300* THE DOLLAR-AMOUNT WORK AREA ABOVE.                              
037400 01  WS-RATIO-FORMAT-WORK.                                        
037500     05  WS-RF-INPUT-RATIO             PIC S9(7)V9(4) VALUE ZERO. 
037600     05  WS-RF-NA-SW                   PIC X(1) VALUE 'N'.        
037700         88  WS-RF-IS-NA                    VALUE 'Y'.            
037800*         CALLER SETS THIS TO 'Y' FOR FCF/DEBT ONLY - THE OTHER   
037900*         THREE RATIOS PRINT AS A DECIMAL MULTIPLE, NOT A PERCENT.
038000     05  WS-RF-PERCENT-SW              PIC X(1) VALUE 'N'.        
038100         88  WS-RF-IS-PERCENT               VALUE 'Y'.            
038200*         RESULT OF THE ROUNDED COMPUTE IN 3420 - NEVER MOVED TO  
038300*         DIRECTLY, ALWAYS THE TARGET OF A COMPUTE, SO IT PICKS UP
038400*         THE ROUNDING 3420 APPLIES BEFORE THE EDIT PICTURE BELOW.
038500     05  WS-RF-SCALED-VALUE            PIC S9(7)V99   VALUE ZERO. 
038600     05  FILLER                        PIC X(08).                 
038700*                                                                 
038800* REPORT LINE WORK AREA - ONE 80 BYTE AREA, SEVERAL REDEFINED     
038900* VIEWS FOR THE BANNER, CAPTION/VALUE, AND SUMMARY LINE SHAPES,   
039000* SAME IDIOM AS THE DETAIL/TRAILER OVERLAYS ELSEWHERE IN THIS SHOP
039100 01  WS-REPORT-LINE.                                              
039200     05  WS-RPT-LINE-AREA              PIC X(80).                 
039300     05  WS-RPT-BANNER-AREA REDEFINES WS-RPT-LINE-AREA.           
039400         10  WS-RPT-BANNER-TEXT        PIC X(74).                 
039500         10  FILLER                    PIC X(06).                 
039600     05  WS-RPT-FIELD-AREA REDEFINES WS-RPT-LINE-AREA.            
039700         10  WS-RPT-CAPTION            PIC X(24).                 
039800         10  WS-RPT-VALUE              PIC X(50).                 
039900         10  FILLER                    PIC X(06).                 
040000     05  WS-RPT-SUMMARY-AREA REDEFINES WS-RPT-LINE-AREA.          
040100         10  WS-RPT-SUM-CAPTION        PIC X(24).                 
040200         10  WS-RPT-SUM-VALUE          PIC X(12).                 
040300         10  FILLER                    PIC X(44).                 
040400* CALLER-SIDE HOLD AREAS - 3431/3432/3433 MOVE THESE INTO THE     
040500* APPROPRIATE REDEFINES VIEW ABOVE, THEN RESET THEM TO SPACES     
040600* ONCE WRITTEN, SO A CALLER NEVER HAS TO PRE-CLEAR ITS OWN HOLD   
040700* AREA BEFORE MOVING INTO IT.                                     
040800 01  WS-RPT-BANNER-HOLD                PIC X(74) VALUE SPACES.    
040900 01  WS-RPT-CAPTION-HOLD               PIC X(24) VALUE SPACES.    
041000 01  WS-RPT-VALUE-HOLD                 PIC X(50) VALUE SPACES.    
041100 01  WS-RPT-SUM-CAPTION-HOLD           PIC X(24) VALUE SPACES.    
041200 01  WS-RPT-SUM-VALUE-HOLD             PIC X(12) VALUE SPACES.    
041300*                                                                 
041400* INTERPRETATION TEXT BY RISK BUCKET - ADDED DEV-0480 (MWB)       
041500 01  WS-INTERPRETATION-TEXT            PIC X(74) VALUE SPACES.    
041600 PROCEDURE DIVISION.                                              
041700*                                                                 
041800* 0000-MAIN-PROCESS-PARA - MAINLINE.  OPENS FILES, DRIVES THE     
041900* READ/SCORE/REPORT LOOP, WRITES THE BATCH SUMMARY, CLOSES.       
042000 0000-MAIN-PROCESS-PARA.                                          
042100*     OPEN THE THREE FILES AND RESET THE EOF SWITCH.              
042200     PERFORM 1000-INITIALIZE-PARA THRU 1000-EXIT.                 
042300*     PRIME THE READ - ONE RECORD MUST BE IN HAND BEFORE THE      
042400*     PERFORM ... UNTIL BELOW TESTS THE EOF CONDITION.            
042500     PERFORM 2000-READ-CREDIT-IN-PARA THRU 2000-EXIT.             
042600*     MAIN PROCESSING LOOP - ONE PASS PER COMPANY/FISCAL-YEAR     
042700*     RECORD.  NO SORT AND NO CONTROL BREAK - THE ORIGINAL TAPE-FE
042800*     DESIGN (DEV-0142) CALLS FOR ONE SNAPSHOT PER INPUT RECORD,  
042900*     WRITTEN IN THE SAME ORDER THE FEED ARRIVES IN.              
043000     PERFORM 3000-PROCESS-RECORD-PARA THRU 3000-EXIT              
043100         UNTIL NO-MORE-CREDIT-IN-RECS.                            
043200*     END-OF-JOB CONTROL TOTALS BLOCK - WRITTEN ONCE.             
043300     PERFORM 8000-WRITE-BATCH-SUMMARY-PARA THRU 8000-EXIT.        
043400*     CLOSE THE THREE FILES AND RETURN TO THE OPERATING SYSTEM.   
043500     PERFORM 9000-TERMINATE-PARA THRU 9000-EXIT.                  
043600     STOP RUN.                                                    
043700*                                                                 
043800* 1000-INITIALIZE-PARA - OPEN FILES, CHECK FILE STATUS.           
043900* FILE STATUS CHECKS ADDED DEV-0610 (JAS) AFTER A MISSING CREDIT- 
044000* IN DATA SET RAN THE JOB TO A BAD-RECORD ABEND INSTEAD OF A CLEAN
044100* STOP WITH A READABLE MESSAGE ON THE JOB LOG.                    
044200 1000-INITIALIZE-PARA.                                            
044300*     RUN ONCE, BEFORE THE READ LOOP IN 0000-MAIN-PROCESS-PARA -  
044400*     OPENS ALL THREE DATA SETS AND PRIMES THE SWITCHES THE REST  
044500*     OF THE PROGRAM DEPENDS ON.                                  
044600*     EOF SWITCH MUST START OFF 'N' - A RESTARTED JOB STEP COULD  
044700*     OTHERWISE INHERIT 'Y' FROM A PRIOR RUN'S STORAGE AREA.      
044800     MOVE 'N' TO WS-EOF-SW.                                       
044900     OPEN INPUT CREDIT-IN-FILE.                                   
045000*     '00' IS THE ONLY GOOD FILE STATUS ON OPEN.  ANYTHING ELSE   
045100*     MEANS A MISSING OR MIS-CATALOGED DATA SET - STOP RATHER     
045200*     THAN READ GARBAGE.                                          
045300     IF WS-FILE-STATUS-CREDIT-IN NOT = '00'                       
045400         DISPLAY 'CSA.R00900 - OPEN FAILED, CREDIT-IN  STATUS='   
045500             WS-FILE-STATUS-CREDIT-IN                             
045600         STOP RUN                                                 
045700     END-IF.                                                      
045800*     SAME CHECK REPEATED FOR THE SCORED-OUTPUT DATA SET - A BAD  
045900*     OPEN HERE WOULD OTHERWISE SURFACE MUCH LATER, ON THE FIRST  
046000*     WRITE, AFTER THE INPUT FILE HAS ALREADY BEEN PARTLY READ.   
046100     OPEN OUTPUT CREDIT-OUT-FILE.                                 
046200     IF WS-FILE-STATUS-CREDIT-OUT NOT = '00'                      
046300         DISPLAY 'CSA.R00900 - OPEN FAILED, CREDIT-OUT STATUS='   
046400             WS-FILE-STATUS-CREDIT-OUT                            
046500         STOP RUN                                                 
046600     END-IF.                                                      
046700*     AND AGAIN FOR THE PRINTED SNAPSHOT/SUMMARY REPORT DATA SET. 
046800*     THIRD AND LAST OPEN - IF THIS ONE FAILS THE OTHER TWO DATA  
046900*     SETS ARE ALREADY OPEN AND ARE CLOSED BY THE STOP RUN'S      
047000*     IMPLICIT END-OF-PROGRAM CLEANUP, NOT BY THIS PARAGRAPH.     
047100     OPEN OUTPUT CREDIT-RPT-FILE.                                 
047200     IF WS-FILE-STATUS-CREDIT-RPT NOT = '00'                      
047300         DISPLAY 'CSA.R00900 - OPEN FAILED, CREDIT-RPT STATUS='   
047400             WS-FILE-STATUS-CREDIT-RPT                            
047500         STOP RUN                                                 
047600     END-IF.                                                      
047700*     ALL THREE DATA SETS OPEN AND SWITCHES PRIMED - CONTROL      
047800*     RETURNS TO 0000-MAIN-PROCESS-PARA FOR THE FIRST READ.       
047900 1000-EXIT.                                                       
048000     EXIT.                                                        
048100*                                                                 
048200* 2000-READ-CREDIT-IN-PARA - GET NEXT INPUT RECORD.  SHARED BY    
048300* THE PRIMING READ IN 0000 AND THE END-OF-RECORD READ IN 3000, SO 
048400* THE READ-COUNT BUMP AND AT-END TEST LIVE IN ONE PLACE ONLY.     
048500 2000-READ-CREDIT-IN-PARA.                                        
048600     READ CREDIT-IN-FILE                                          
048700         AT END MOVE 'Y' TO WS-EOF-SW.                            
048800*     SKIP THE COUNT BUMP ON THE RECORD THAT TRIPPED END-OF-FILE -
048900*     THERE IS NO RECORD TO COUNT.                                
049000     IF NO-MORE-CREDIT-IN-RECS                                    
049100         GO TO 2000-EXIT                                          
049200     END-IF.                                                      
049300     ADD 1 TO WS-RECORDS-READ-CNT.                                
049400 2000-EXIT.                                                       
049500     EXIT.                                                        
049600*                                                                 
049700* 3000-PROCESS-RECORD-PARA - DERIVE, SCORE, WRITE, ACCUMULATE,    
049800* THEN READ THE NEXT RECORD.  THIS ORDER MATTERS - THE SNAPSHOT   
049900* AND THE CREDIT-OUT EXTRACT BOTH DEPEND ON THE DERIVED METRICS   
050000* AND SUB-SCORES COMPUTED FOR *THIS* RECORD, SO THE NEXT READ IS  
050100* THE LAST THING DONE BEFORE CONTROL RETURNS TO THE PERFORM ...   
050200* UNTIL TEST IN 0000.                                             
050300 3000-PROCESS-RECORD-PARA.                                        
050400*     STEP 2A OF THE BATCH FLOW - TOTAL DEBT, NORMALIZED CAPEX,   
050500*     FCF, AND THE FOUR CREDIT RATIOS.                            
050600     PERFORM 3100-DERIVE-METRICS-PARA THRU 3100-EXIT.             
050700*     STEP 2B - FOUR SUB-SCORES, COMPOSITE, RISK BUCKET.          
050800     PERFORM 3200-SCORE-CREDIT-PARA THRU 3200-EXIT.               
050900*     STEP 2C - SCORED EXTRACT RECORD TO CREDIT-OUT.              
051000     PERFORM 3300-WRITE-CREDIT-OUT-PARA THRU 3300-EXIT.           
051100*     STEP 2D - CREDITWORTHINESS SNAPSHOT TO THE PRINT FILE.      
051200     PERFORM 3400-WRITE-SNAPSHOT-PARA THRU 3400-EXIT.             
051300*     STEP 2E - ROLL THIS RECORD INTO THE BATCH CONTROL TOTALS.   
051400     PERFORM 3500-ACCUM-TOTALS-PARA THRU 3500-EXIT.               
051500     PERFORM 2000-READ-CREDIT-IN-PARA THRU 2000-EXIT.             
051600 3000-EXIT.                                                       
051700     EXIT.                                                        
051800*                                                                 
051900* 3100-DERIVE-METRICS-PARA - COMPUTE TOTAL DEBT, NORMALIZED       
052000* CAPEX, FREE CASH FLOW (NORMAL/FALLBACK), AND THE FOUR CREDIT    
052100* RATIOS.  ZERO OR NEGATIVE DENOMINATORS SET THE N/A SWITCH RATHER
052200* THAN ALLOWING A DIVIDE-BY-ZERO ABEND.                           
052300 3100-DERIVE-METRICS-PARA.                                        
052400*     TOTAL DEBT = SHORT-TERM PLUS LONG-TERM PORTIONS.  CARRIED   
052500*     FORWARD TO THE FCF/DEBT AND DEBT/EBITDA RATIOS BELOW AND TO 
052600*     THE CREDIT-OUT EXTRACT RECORD.                              
052700     COMPUTE WS-TOTAL-DEBT =                                      
052800         CI-SHORT-TERM-DEBT + CI-LONG-TERM-DEBT.                  
052900*     CAPEX NORMALIZATION - SOME FEEDS CARRY CAPEX AS A NEGATIVE  
053000*     (CASH OUTFLOW) NUMBER, OTHERS AS A POSITIVE SPEND FIGURE.   
053100*     THE FCF FORMULA NEEDS THE POSITIVE SPEND AMOUNT - CORRECTED 
053200*     DEV-0203 (MWB) AFTER A NEGATIVE CAPEX FEED INFLATED FCF.    
053300     IF CI-CAPEX < ZERO                                           
053400         COMPUTE WS-CAPEX-NORMALIZED = CI-CAPEX * -1              
053500     ELSE                                                         
053600         MOVE CI-CAPEX TO WS-CAPEX-NORMALIZED                     
053700     END-IF.                                                      
053800*     FREE CASH FLOW.  NORMAL CASE IS OPERATING CASH FLOW LESS    
053900*     NORMALIZED CAPEX.  WHEN THE FEED CARRIES NO CASH-FLOW       
054000*     STATEMENT (OPER-CASH-FLOW ZERO) BUT DOES CARRY AN INCOME    
054100*     STATEMENT (EBIT NOT ZERO), DEV-0266 (JAS) ADDED A FALLBACK  
054200*     THAT APPROXIMATES CASH FLOW FROM EBIT AT A 75% CONVERSION   
054300*     RATE, LESS CAPEX AND THE CHANGE IN WORKING CAPITAL.  WHEN   
054400*     BOTH OPER-CASH-FLOW AND EBIT ARE ZERO THE NORMAL FORMULA    
054500*     APPLIES AND SIMPLY YIELDS A NEGATIVE CAPEX-SIZED FCF.       
054600     IF CI-OPER-CASH-FLOW = ZERO AND CI-EBIT NOT = ZERO           
054700         COMPUTE WS-FCF ROUNDED =                                 
054800             (CI-EBIT * 0.75) - WS-CAPEX-NORMALIZED               
054900             - CI-CHANGE-IN-WC                                    
055000     ELSE                                                         
055100         COMPUTE WS-FCF = CI-OPER-CASH-FLOW - WS-CAPEX-NORMALIZED 
055200     END-IF.                                                      
055300*     ABSOLUTE VALUE OF INTEREST EXPENSE - SOME FEEDS CARRY THIS  
055400*     AS A NEGATIVE (EXPENSE) FIGURE.  FUNCTION ABS IS NOT        
055500*     AVAILABLE ON THIS COMPILER SO THE SIGN FLIP IS DONE BY HAND,
055600*     SAME AS THE CAPEX NORMALIZATION ABOVE.  USED AS THE         
055700*     DENOMINATOR FOR BOTH INTEREST COVERAGE AND DSCR BELOW.      
055800     IF CI-INTEREST-EXPENSE < ZERO                                
055900         COMPUTE WS-ABS-INTEREST-EXPENSE =                        
056000             CI-INTEREST-EXPENSE * -1                             
056100     ELSE                                                         
056200         MOVE CI-INTEREST-EXPENSE TO WS-ABS-INTEREST-EXPENSE      
056300     END-IF.                                                      
056400*     FCF TO TOTAL DEBT RATIO - HIGHER IS BETTER.  UNDEFINED      
056500*     (N/A) WHEN THE COMPANY CARRIES NO DEBT AT ALL - A ZERO OR   
056600*     NEGATIVE DENOMINATOR HAS NO MEANINGFUL RATIO.  ADDED N/A    
056700*     HANDLING DEV-0431 (JAS) TO STOP A DIVIDE-BY-ZERO ABEND.     
056800     IF WS-TOTAL-DEBT > ZERO                                      
056900         COMPUTE WS-FCF-TO-DEBT ROUNDED = WS-FCF / WS-TOTAL-DEBT  
057000         MOVE 'N' TO WS-FCF-DEBT-NA-SW                            
057100     ELSE                                                         
057200         MOVE ZERO TO WS-FCF-TO-DEBT                              
057300         MOVE 'Y' TO WS-FCF-DEBT-NA-SW                            
057400     END-IF.                                                      
057500*     DEBT TO EBITDA RATIO - LOWER IS BETTER.  UNDEFINED ONLY     
057600*     WHEN EBITDA IS EXACTLY ZERO - A NEGATIVE EBITDA STILL       
057700*     PRODUCES A REAL (NEGATIVE) RATIO, WHICH THE SCORING LADDER  
057800*     IN 3210 TREATS AS THE BEST BAND.  NOTE THIS IS NOT THE SAME 
057900*     TEST AS '> ZERO' USED FOR THE OTHER THREE RATIOS BELOW.     
058000     IF CI-EBITDA NOT = ZERO                                      
058100         COMPUTE WS-DEBT-TO-EBITDA ROUNDED =                      
058200             WS-TOTAL-DEBT / CI-EBITDA                            
058300         MOVE 'N' TO WS-DEBT-EBITDA-NA-SW                         
058400     ELSE                                                         
058500         MOVE ZERO TO WS-DEBT-TO-EBITDA                           
058600         MOVE 'Y' TO WS-DEBT-EBITDA-NA-SW                         
058700     END-IF.                                                      
058800*     INTEREST COVERAGE RATIO - EBIT OVER ABSOLUTE INTEREST       
058900*     EXPENSE.  HIGHER IS BETTER.  UNDEFINED WHEN THE COMPANY     
059000*     CARRIES NO INTEREST EXPENSE AT ALL.                         
059100     IF WS-ABS-INTEREST-EXPENSE > ZERO                            
059200         COMPUTE WS-INTEREST-COVERAGE ROUNDED =                   
059300             CI-EBIT / WS-ABS-INTEREST-EXPENSE                    
059400         MOVE 'N' TO WS-INT-COV-NA-SW                             
059500     ELSE                                                         
059600         MOVE ZERO TO WS-INTEREST-COVERAGE                        
059700         MOVE 'Y' TO WS-INT-COV-NA-SW                             
059800     END-IF.                                                      
059900*     DEBT SERVICE COVERAGE RATIO - OPERATING CASH FLOW OVER      
060000*     ABSOLUTE INTEREST EXPENSE PLUS THE SHORT-TERM (CURRENT)     
060100*     PORTION OF DEBT, I.E. THE CASH DUE OUT THIS YEAR TO SERVICE 
060200*     DEBT.  THE NUMERATOR IS OPERATING CASH FLOW, NOT EBIT -     
060300*     DSCR MEASURES ACTUAL CASH COVERAGE, NOT ACCOUNTING EARNINGS.
060400     COMPUTE WS-DSCR-DENOMINATOR =                                
060500         WS-ABS-INTEREST-EXPENSE + CI-SHORT-TERM-DEBT.            
060600     IF WS-DSCR-DENOMINATOR > ZERO                                
060700         COMPUTE WS-DSCR ROUNDED =                                
060800             CI-OPER-CASH-FLOW / WS-DSCR-DENOMINATOR              
060900         MOVE 'N' TO WS-DSCR-NA-SW                                
061000     ELSE                                                         
061100         MOVE ZERO TO WS-DSCR                                     
061200         MOVE 'Y' TO WS-DSCR-NA-SW                                
061300     END-IF.                                                      
061400*     ALL SEVEN DERIVED FIELDS AND FOUR N/A SWITCHES ARE NOW SET -
061500*     3200 READS THEM NEXT TO SCORE THE FOUR RATIOS, AND 3400     
061600*     READS THEM AGAIN TO PRINT THE SNAPSHOT.                     
061700 3100-EXIT.                                                       
061800     EXIT.                                                        
061900*                                                                 
062000* 3200-SCORE-CREDIT-PARA - DRIVES THE FOUR SUB-SCORE LADDERS AND  
062100* THE COMPOSITE/BUCKET ROLL-UP.                                   
062200 3200-SCORE-CREDIT-PARA.                                          
062300*     EACH RATIO IS SCORED 1 (WORST) THROUGH 5 (BEST) ON ITS OWN  
062400*     LADDER OF FIXED THRESHOLDS.  ORDER HERE DOES NOT MATTER -   
062500*     EACH SUB-SCORE PARAGRAPH IS INDEPENDENT - BUT IS KEPT IN    
062600*     THE SAME ORDER AS THE CREDIT-OUT RECORD'S RATIO FIELDS.     
062700     PERFORM 3210-SCORE-DEBT-EBITDA-PARA THRU 3210-EXIT.          
062800     PERFORM 3220-SCORE-INT-COV-PARA THRU 3220-EXIT.              
062900     PERFORM 3230-SCORE-DSCR-PARA THRU 3230-EXIT.                 
063000     PERFORM 3240-SCORE-FCF-DEBT-PARA THRU 3240-EXIT.             
063100*     COMPOSITE SCORE AND RISK BUCKET ROLL UP THE FOUR SUB-SCORES.
063200     PERFORM 3250-COMPUTE-COMPOSITE-PARA THRU 3250-EXIT.          
063300 3200-EXIT.                                                       
063400     EXIT.                                                        
063500*                                                                 
063600* 3210-SCORE-DEBT-EBITDA-PARA - LOWER RATIO IS BETTER.  RATIO OF  
063700* ZERO OR LESS (ZERO OR NEGATIVE EBITDA BASE) IS TREATED AS THE   
063800* BEST BAND (5), NOT AS N/A - CORRECTED DEV-0350 (LDP).           
063900 3210-SCORE-DEBT-EBITDA-PARA.                                     
064000*     N/A (EBITDA EXACTLY ZERO) SCORES WORST - THE RATIO IS       
064100*     UNDEFINED AND GIVES NO CREDIT FOR LOW LEVERAGE.             
064200     IF WS-DEBT-EBITDA-IS-NA                                      
064300         MOVE 1 TO WS-SUBSCORE-DEBT-EBITDA                        
064400     ELSE                                                         
064500*         ZERO OR NEGATIVE EBITDA-BASED RATIO, OR RATIO UNDER 2,  
064600*         IS THE TOP BAND.                                        
064700         IF WS-DEBT-TO-EBITDA <= ZERO OR WS-DEBT-TO-EBITDA < 2    
064800             MOVE 5 TO WS-SUBSCORE-DEBT-EBITDA                    
064900         ELSE                                                     
065000*             BETWEEN 2 AND 3 TIMES EBITDA - STILL A COMFORTABLE  
065100*             LEVERAGE LOAD FOR MOST INDUSTRIES.                  
065200             IF WS-DEBT-TO-EBITDA < 3                             
065300                 MOVE 4 TO WS-SUBSCORE-DEBT-EBITDA                
065400             ELSE                                                 
065500*                 BETWEEN 3 AND 4 TIMES - MIDDLE OF THE BAND      
065600*                 TABLE, NEITHER A STRENGTH NOR A RED FLAG.       
065700                 IF WS-DEBT-TO-EBITDA < 4                         
065800                     MOVE 3 TO WS-SUBSCORE-DEBT-EBITDA            
065900                 ELSE                                             
066000*                     BETWEEN 4 AND 5 TIMES - LEVERAGE IS GETTING 
066100*                     HEAVY RELATIVE TO EARNINGS CAPACITY.        
066200                     IF WS-DEBT-TO-EBITDA < 5                     
066300                         MOVE 2 TO WS-SUBSCORE-DEBT-EBITDA        
066400                     ELSE                                         
066500*                         5 TIMES EBITDA OR MORE - WORST BAND,    
066600*                         HIGHLY LEVERAGED RELATIVE TO EARNINGS.  
066700                         MOVE 1 TO WS-SUBSCORE-DEBT-EBITDA        
066800                     END-IF                                       
066900                 END-IF                                           
067000             END-IF                                               
067100         END-IF                                                   
067200     END-IF.                                                      
067300*     WS-SUBSCORE-DEBT-EBITDA NOW HOLDS 1-5, FOLDED INTO THE      
067400*     COMPOSITE BY 3250 ALONGSIDE THE OTHER THREE SUB-SCORES.     
067500 3210-EXIT.                                                       
067600     EXIT.                                                        
067700*                                                                 
067800* 3220-SCORE-INT-COV-PARA - HIGHER COVERAGE IS BETTER.            
067900* SAME NESTED-IF LADDER SHAPE AS 3210, WALKED FROM BEST BAND DOWN 
068000* TO WORST SO ONLY ONE CONDITION IS TESTED ON THE COMMON CASE.    
068100 3220-SCORE-INT-COV-PARA.                                         
068200*     N/A (NO INTEREST EXPENSE CARRIED) SCORES BEST - A COMPANY   
068300*     WITH NO INTEREST TO COVER HAS NOTHING TO FLAG HERE.         
068400     IF WS-INT-COV-IS-NA                                          
068500         MOVE 5 TO WS-SUBSCORE-INT-COV                            
068600     ELSE                                                         
068700*     OVER 8 TIMES INTEREST EXPENSE - AMPLE CUSHION, TOP BAND.    
068800*     SAME BAND SCORE AS THE N/A CASE ABOVE, BUT REACHED BY THE   
068900*     OPPOSITE CONDITION - PLENTY OF COVERAGE RATHER THAN NONE.   
069000         IF WS-INTEREST-COVERAGE > 8                              
069100             MOVE 5 TO WS-SUBSCORE-INT-COV                        
069200         ELSE                                                     
069300*             5 TO 8 TIMES - STILL COMFORTABLE COVERAGE.          
069400             IF WS-INTEREST-COVERAGE > 5                          
069500                 MOVE 4 TO WS-SUBSCORE-INT-COV                    
069600             ELSE                                                 
069700*                 3 TO 5 TIMES - ADEQUATE BUT WORTH WATCHING IF   
069800*                 EARNINGS SOFTEN.                                
069900                 IF WS-INTEREST-COVERAGE > 3                      
070000                     MOVE 3 TO WS-SUBSCORE-INT-COV                
070100                 ELSE                                             
070200*                     1.5 TO 3 TIMES - THIN CUSHION.              
070300                     IF WS-INTEREST-COVERAGE > 1.5                
070400                         MOVE 2 TO WS-SUBSCORE-INT-COV            
070500                     ELSE                                         
070600*                         1.5 TIMES OR LESS - INTEREST EXPENSE    
070700*                         IS CONSUMING NEARLY ALL OF EARNINGS.    
070800                         MOVE 1 TO WS-SUBSCORE-INT-COV            
070900                     END-IF                                       
071000                 END-IF                                           
071100             END-IF                                               
071200         END-IF                                                   
071300     END-IF.                                                      
071400*     WS-SUBSCORE-INT-COV NOW HOLDS 1-5, FOLDED INTO THE COMPOSITE
071500*     BY 3250 ALONGSIDE THE OTHER THREE SUB-SCORES.               
071600 3220-EXIT.                                                       
071700     EXIT.                                                        
071800*                                                                 
071900* 3230-SCORE-DSCR-PARA - HIGHER DEBT SERVICE COVERAGE IS BETTER.  
072000 3230-SCORE-DSCR-PARA.                                            
072100*     N/A (NO INTEREST EXPENSE AND NO SHORT-TERM DEBT) SCORES     
072200*     BEST - THERE IS NO NEAR-TERM DEBT SERVICE OBLIGATION.       
072300     IF WS-DSCR-IS-NA                                             
072400         MOVE 5 TO WS-SUBSCORE-DSCR                               
072500     ELSE                                                         
072600*     OVER 1.8 TIMES - CASH FLOW COMFORTABLY EXCEEDS THE NEAR-    
072700*     TERM DEBT SERVICE REQUIREMENT.  SAME TOP SCORE AS THE N/A   
072800*     CASE ABOVE, REACHED FROM THE OPPOSITE DIRECTION.            
072900         IF WS-DSCR > 1.8                                         
073000             MOVE 5 TO WS-SUBSCORE-DSCR                           
073100         ELSE                                                     
073200*             1.4 TO 1.8 - STILL A HEALTHY MARGIN ABOVE BREAK-    
073300*             EVEN COVERAGE.                                      
073400             IF WS-DSCR > 1.4                                     
073500                 MOVE 4 TO WS-SUBSCORE-DSCR                       
073600             ELSE                                                 
073700*                 1.1 TO 1.4 - ADEQUATE BUT TIGHTENING MARGIN.    
073800                 IF WS-DSCR > 1.1                                 
073900                     MOVE 3 TO WS-SUBSCORE-DSCR                   
074000                 ELSE                                             
074100*                     1.0 TO 1.1 - BARELY ABOVE BREAK-EVEN        
074200*                     COVERAGE OF DEBT SERVICE.                   
074300                     IF WS-DSCR > 1.0                             
074400                         MOVE 2 TO WS-SUBSCORE-DSCR               
074500                     ELSE                                         
074600*                         1.0 OR BELOW - CASH FLOW DOES NOT FULLY 
074700*                         COVER THE NEAR-TERM DEBT SERVICE LOAD.  
074800                         MOVE 1 TO WS-SUBSCORE-DSCR               
074900                     END-IF                                       
075000                 END-IF                                           
075100             END-IF                                               
075200         END-IF                                                   
075300     END-IF.                                                      
075400*     WS-SUBSCORE-DSCR NOW HOLDS 1-5, FOLDED INTO THE COMPOSITE   
075500*     BY 3250 ALONGSIDE THE OTHER THREE SUB-SCORES.               
075600 3230-EXIT.                                                       
075700     EXIT.                                                        
075800*                                                                 
075900* 3240-SCORE-FCF-DEBT-PARA - HIGHER FREE CASH FLOW TO DEBT IS     
076000* BETTER.                                                         
076100 3240-SCORE-FCF-DEBT-PARA.                                        
076200*     N/A (NO DEBT CARRIED) SCORES BEST - NOTHING TO COVER WITH   
076300*     FREE CASH FLOW.                                             
076400     IF WS-FCF-DEBT-IS-NA                                         
076500         MOVE 5 TO WS-SUBSCORE-FCF-DEBT                           
076600     ELSE                                                         
076700*     OVER 25% OF DEBT COULD BE RETIRED FROM ONE YEAR OF FREE     
076800*     CASH FLOW - STRONG DELEVERAGING CAPACITY.  SAME TOP SCORE   
076900*     AS THE N/A (NO DEBT) CASE ABOVE, REACHED FROM THE OPPOSITE  
077000*     DIRECTION.                                                  
077100         IF WS-FCF-TO-DEBT > 0.25                                 
077200             MOVE 5 TO WS-SUBSCORE-FCF-DEBT                       
077300         ELSE                                                     
077400*             15% TO 25% - SOLID FREE CASH FLOW GENERATION        
077500*             RELATIVE TO THE DEBT LOAD.                          
077600             IF WS-FCF-TO-DEBT > 0.15                             
077700                 MOVE 4 TO WS-SUBSCORE-FCF-DEBT                   
077800             ELSE                                                 
077900*                 8% TO 15% - MODEST BUT POSITIVE CUSHION.        
078000                 IF WS-FCF-TO-DEBT > 0.08                         
078100                     MOVE 3 TO WS-SUBSCORE-FCF-DEBT               
078200                 ELSE                                             
078300*                     3% TO 8% - THIN FREE CASH FLOW RELATIVE TO  
078400*                     THE SIZE OF THE DEBT LOAD.                  
078500                     IF WS-FCF-TO-DEBT > 0.03                     
078600                         MOVE 2 TO WS-SUBSCORE-FCF-DEBT           
078700                     ELSE                                         
078800*                         3% OR LESS (OR NEGATIVE) - FREE CASH    
078900*                         FLOW DOES LITTLE TO PAY DOWN THE DEBT.  
079000                         MOVE 1 TO WS-SUBSCORE-FCF-DEBT           
079100                     END-IF                                       
079200                 END-IF                                           
079300             END-IF                                               
079400         END-IF                                                   
079500     END-IF.                                                      
079600*     WS-SUBSCORE-FCF-DEBT NOW HOLDS 1-5, FOLDED INTO THE COMPOSIT
079700*     BY 3250 ALONGSIDE THE OTHER THREE SUB-SCORES.               
079800 3240-EXIT.                                                       
079900     EXIT.                                                        
080000*                                                                 
080100* 3250-COMPUTE-COMPOSITE-PARA - SUMS THE FOUR SUB-SCORES (4-20)   
080200* AND ASSIGNS THE RISK BUCKET.  REVISED THRESHOLDS PER CREDIT     
080300* POLICY REVISION 3 - DEV-0298 (JAS).                             
080400 3250-COMPUTE-COMPOSITE-PARA.                                     
080500*     RANGE IS 4 (ALL FOUR SUB-SCORES AT 1) THROUGH 20 (ALL FOUR  
080600*     AT 5).                                                      
080700     COMPUTE WS-COMPOSITE-SCORE =                                 
080800         WS-SUBSCORE-DEBT-EBITDA + WS-SUBSCORE-INT-COV +          
080900         WS-SUBSCORE-DSCR + WS-SUBSCORE-FCF-DEBT.                 
081000*     17-20 LOW RISK, 13-16 MODERATE, 9-12 ELEVATED, 4-8 HIGH.    
081100*     THESE FOUR LITERALS ARE THE SAME VALUES TESTED BY 3500'S    
081200*     CONTROL-TOTAL ACCUMULATOR AND WRITTEN TO CO-RATING-BUCKET   
081300*     BY 3300 - KEEP ALL THREE IN SYNC IF THE WORDING EVER CHANGES
081400     IF WS-COMPOSITE-SCORE >= 17                                  
081500         MOVE 'LOW RISK' TO WS-RISK-BUCKET                        
081600     ELSE                                                         
081700*         12 OF THE POSSIBLE 16 COMBINATIONS BELOW A PERFECT SCORE
081800*         FALL IN MODERATE OR ELEVATED, NOT LOW OR HIGH - THE     
081900*         BANDS ARE DELIBERATELY WIDER IN THE MIDDLE.             
082000         IF WS-COMPOSITE-SCORE >= 13                              
082100             MOVE 'MODERATE RISK' TO WS-RISK-BUCKET               
082200         ELSE                                                     
082300*             9-12 IS THE THIRD OF THE FOUR BANDS - TESTED LAST   
082400*             BEFORE THE HIGH RISK FALLTHROUGH BELOW SO THE MOST  
082500*             COMMON OUTCOMES (LOW/MODERATE) ARE TESTED FIRST.    
082600             IF WS-COMPOSITE-SCORE >= 9                           
082700                 MOVE 'ELEVATED RISK' TO WS-RISK-BUCKET           
082800             ELSE                                                 
082900*                 SCORE OF 4-8 IS THE ONLY REMAINING RANGE ONCE   
083000*                 THE THREE TESTS ABOVE HAVE FAILED.              
083100                 MOVE 'HIGH RISK' TO WS-RISK-BUCKET               
083200             END-IF                                               
083300         END-IF                                                   
083400     END-IF.                                                      
083500*     WS-RISK-BUCKET AND WS-COMPOSITE-SCORE ARE NOW BOTH SET -    
083600*     3300 WRITES THEM TO THE OUTPUT RECORD, 3404 PRINTS THEM TO  
083700*     THE SNAPSHOT, AND 3500 RUNS NEXT TO ROLL THE BUCKET INTO    
083800*     THE BATCH CONTROL TOTALS.                                   
083900 3250-EXIT.                                                       
084000     EXIT.                                                        
084100*                                                                 
084200* 3300-WRITE-CREDIT-OUT-PARA - MOVES DERIVED METRICS AND SCORE    
084300* INTO THE OUTBOUND EXTRACT RECORD AND WRITES IT.                 
084400 3300-WRITE-CREDIT-OUT-PARA.                                      
084500*     RUNS ONCE PER RECORD, AFTER 3200 HAS SET THE SCORE AND      
084600*     BUCKET - BUILDS THE OUTBOUND EXTRACT IN THE SAME FIELD ORDER
084700*     AS THE RECORD LAYOUT ABOVE SO THIS PARAGRAPH READS LIKE A   
084800*     CHECKLIST AGAINST THE FD.                                   
084900*     IDENTIFYING FIELDS CARRIED STRAIGHT ACROSS FROM THE INPUT   
085000*     RECORD.                                                     
085100     MOVE CI-TICKER TO CO-TICKER.                                 
085200     MOVE CI-COMPANY-NAME TO CO-COMPANY-NAME.                     
085300     MOVE CI-FISCAL-YEAR TO CO-FISCAL-YEAR.                       
085400*     DERIVED DOLLAR AND RATIO FIELDS FROM 3100.                  
085500     MOVE WS-TOTAL-DEBT TO CO-TOTAL-DEBT.                         
085600     MOVE WS-FCF TO CO-FCF.                                       
085700     MOVE WS-FCF-TO-DEBT TO CO-FCF-TO-DEBT.                       
085800     MOVE WS-DEBT-TO-EBITDA TO CO-DEBT-TO-EBITDA.                 
085900     MOVE WS-INTEREST-COVERAGE TO CO-INTEREST-COVERAGE.           
086000     MOVE WS-DSCR TO CO-DSCR.                                     
086100*     N/A FLAGS - ONE BYTE PER RATIO, SAME ORDER AS THE RATIO     
086200*     FIELDS ABOVE.  ADDED DEV-0528 (RTK) SO A DOWNSTREAM READER  
086300*     OF CREDIT-OUT CAN TELL A TRUE ZERO RATIO FROM N/A WITHOUT   
086400*     RE-DERIVING THE DENOMINATOR TEST ITSELF.                    
086500     MOVE WS-FCF-DEBT-NA-SW TO NA-FLAG-FCF-DEBT.                  
086600     MOVE WS-DEBT-EBITDA-NA-SW TO NA-FLAG-DEBT-EBITDA.            
086700     MOVE WS-INT-COV-NA-SW TO NA-FLAG-INT-COV.                    
086800     MOVE WS-DSCR-NA-SW TO NA-FLAG-DSCR.                          
086900*     SCORE AND BUCKET FROM 3200.                                 
087000     MOVE WS-COMPOSITE-SCORE TO CO-SCORE.                         
087100     MOVE WS-RISK-BUCKET TO CO-RATING-BUCKET.                     
087200*     NO FILE-STATUS CHECK ON THE WRITE ITSELF - LINE SEQUENTIAL  
087300*     OUTPUT DATA SETS ON THIS SHOP'S SYSTEMS DO NOT FAIL A WRITE 
087400*     SHORT OF RUNNING OUT OF SPACE, WHICH SURFACES AS AN ABEND.  
087500     WRITE CREDIT-OUT-RECORD.                                     
087600 3300-EXIT.                                                       
087700     EXIT.                                                        
087800*                                                                 
087900* 3400-WRITE-SNAPSHOT-PARA - WRITES ONE COMPANY'S SNAPSHOT BLOCK  
088000* TO THE PRINT FILE.                                              
088100 3400-WRITE-SNAPSHOT-PARA.                                        
088200*     FOUR BLOCKS IN A FIXED ORDER - HEADER, THEN THE RAW DOLLAR  
088300*     FIGURES, THEN THE DERIVED RATIOS, THEN THE SCORE/BUCKET/    
088400*     INTERPRETATION.  EACH SUB-PARAGRAPH OWNS ITS OWN BANNER SO  
088500*     THIS DRIVER STAYS A PLAIN PERFORM LIST.                     
088600     PERFORM 3401-WRITE-HEADER-PARA THRU 3401-EXIT.               
088700     PERFORM 3402-WRITE-CORE-FINANCIALS-PARA THRU 3402-EXIT.      
088800     PERFORM 3403-WRITE-CASHFLOW-COVERAGE-PARA THRU 3403-EXIT.    
088900     PERFORM 3404-WRITE-CREDIT-VIEW-PARA THRU 3404-EXIT.          
089000 3400-EXIT.                                                       
089100     EXIT.                                                        
089200*                                                                 
089300* 3401-WRITE-HEADER-PARA - RULE / TITLE / FISCAL YEAR / RULE.     
089400* REFORMATTED DEV-0455 (RTK) TO THE CURRENT BOXED LAYOUT.         
089500 3401-WRITE-HEADER-PARA.                                          
089600*     TOP RULE - 80 '=' CHARACTERS FILLING THE BANNER VIEW.       
089700     MOVE ALL '=' TO WS-RPT-BANNER-HOLD.                          
089800     PERFORM 3432-WRITE-BANNER-LINE-PARA THRU 3432-EXIT.          
089900*     TITLE LINE - COMPANY NAME AND TICKER.  COMPANY-NAME AND     
090000*     TICKER ARE BOTH SPACE-PADDED ON THE RIGHT, SO EACH IS RIGHT-
090100*     TRIMMED BY 3421 BEFORE STRINGING - OTHERWISE THE PAD SPACES 
090200*     LEAVE A LARGE GAP BEFORE THE CLOSING PARENTHESIS.  DEV-0622 
090300*     (RTK) - PRIOR VERSION STRUNG THE FULL PADDED FIELDS.        
090400     MOVE SPACES TO WS-RPT-BANNER-HOLD.                           
090500     MOVE 1 TO WS-STR-PTR.                                        
090600     MOVE SPACES TO WS-NM-RAW.                                    
090700     MOVE CI-COMPANY-NAME TO WS-NM-RAW.                           
090800     PERFORM 3421-RIGHT-TRIM-NAME-PARA THRU 3421-EXIT.            
090900     STRING ' CREDITWORTHINESS SNAPSHOT - ' DELIMITED BY SIZE     
091000         WS-NM-RAW (1:WS-NM-LEN) DELIMITED BY SIZE                
091100         ' (' DELIMITED BY SIZE                                   
091200         INTO WS-RPT-BANNER-HOLD                                  
091300         WITH POINTER WS-STR-PTR.                                 
091400*     SAME TRIM, SECOND CALL - WS-NM-RAW/WS-NM-LEN ARE RELOADED   
091500*     FOR THE TICKER NOW THAT THE COMPANY NAME PORTION IS ALREADY 
091600*     IN WS-RPT-BANNER-HOLD.  WITH POINTER PICKS UP WHERE THE     
091700*     FIRST STRING LEFT OFF.                                      
091800     MOVE SPACES TO WS-NM-RAW.                                    
091900     MOVE CI-TICKER TO WS-NM-RAW.                                 
092000     PERFORM 3421-RIGHT-TRIM-NAME-PARA THRU 3421-EXIT.            
092100     STRING WS-NM-RAW (1:WS-NM-LEN) DELIMITED BY SIZE             
092200         ')' DELIMITED BY SIZE                                    
092300         INTO WS-RPT-BANNER-HOLD                                  
092400         WITH POINTER WS-STR-PTR.                                 
092500     PERFORM 3432-WRITE-BANNER-LINE-PARA THRU 3432-EXIT.          
092600*     FISCAL YEAR LINE.  CI-FISCAL-YEAR IS A 4-DIGIT UNSIGNED     
092700*     NUMERIC ITEM - WIDENED FROM 2 DIGITS Y2K-0931 (LDP).        
092800*     DISPLAYED NUMERIC EDITS WITH NO SIGN OR DECIMAL, SO THE     
092900*     STRING BELOW CAN MOVE IT STRAIGHT IN WITHOUT A SEPARATE     
093000*     EDIT FIELD THE WAY THE DOLLAR AND RATIO CAPTIONS NEED ONE.  
093100     MOVE SPACES TO WS-RPT-BANNER-HOLD.                           
093200     STRING ' FISCAL YEAR: ' DELIMITED BY SIZE                    
093300         CI-FISCAL-YEAR DELIMITED BY SIZE                         
093400         INTO WS-RPT-BANNER-HOLD.                                 
093500     PERFORM 3432-WRITE-BANNER-LINE-PARA THRU 3432-EXIT.          
093600*     BOTTOM RULE CLOSING OUT THE HEADER BLOCK.                   
093700     MOVE ALL '=' TO WS-RPT-BANNER-HOLD.                          
093800     PERFORM 3432-WRITE-BANNER-LINE-PARA THRU 3432-EXIT.          
093900 3401-EXIT.                                                       
094000     EXIT.                                                        
094100*                                                                 
094200* 3402-WRITE-CORE-FINANCIALS-PARA - REVENUE THROUGH INTEREST      
094300* EXPENSE, EACH SCALED TO K/M/B BY 3410.                          
094400 3402-WRITE-CORE-FINANCIALS-PARA.                                 
094500     MOVE SPACES TO WS-RPT-BANNER-HOLD.                           
094600     STRING '-- CORE FINANCIALS --' DELIMITED BY SIZE             
094700         INTO WS-RPT-BANNER-HOLD.                                 
094800     PERFORM 3432-WRITE-BANNER-LINE-PARA THRU 3432-EXIT.          
094900*     EACH FIELD BELOW FOLLOWS THE SAME THREE-STEP PATTERN - LOAD 
095000*     THE CAPTION, MOVE THE RAW DOLLAR AMOUNT INTO THE FORMATTER  
095100*     WORK AREA AND CLEAR ITS N/A SWITCH (CORE FINANCIALS ARE     
095200*     NEVER N/A - THEY COME STRAIGHT OFF THE INPUT FEED), CALL    
095300*     3410 TO SCALE TO K/M/B, THEN WRITE THE CAPTION/VALUE LINE.  
095400*     REVENUE - TOP LINE, STRAIGHT OFF THE FEED.  NOT USED BY ANY 
095500*     RATIO ON THIS SNAPSHOT, CARRIED PURELY FOR THE ANALYST'S    
095600*     SCALE CONTEXT ON EVERYTHING ELSE IN THIS BLOCK.             
095700     MOVE 'REVENUE:' TO WS-RPT-CAPTION-HOLD.                      
095800     MOVE CI-REVENUE TO WS-HR-INPUT-AMOUNT.                       
095900     MOVE 'N' TO WS-HR-NA-SW.                                     
096000     PERFORM 3410-FORMAT-AMOUNT-PARA THRU 3410-EXIT.              
096100     MOVE WS-HR-RESULT TO WS-RPT-VALUE-HOLD.                      
096200     PERFORM 3431-WRITE-FIELD-LINE-PARA THRU 3431-EXIT.           
096300*     EBITDA - THE DENOMINATOR OF THE DEBT/EBITDA RATIO BELOW.    
096400*     PRINTED BEFORE THAT RATIO SO THE ANALYST SEES THE INPUT     
096500*     FIGURE BEFORE THE DERIVED MULTIPLE ON THE NEXT SCREEN BLOCK.
096600     MOVE 'EBITDA:' TO WS-RPT-CAPTION-HOLD.                       
096700     MOVE CI-EBITDA TO WS-HR-INPUT-AMOUNT.                        
096800     MOVE 'N' TO WS-HR-NA-SW.                                     
096900     PERFORM 3410-FORMAT-AMOUNT-PARA THRU 3410-EXIT.              
097000     MOVE WS-HR-RESULT TO WS-RPT-VALUE-HOLD.                      
097100     PERFORM 3431-WRITE-FIELD-LINE-PARA THRU 3431-EXIT.           
097200*     EBIT - PRINTED FOR REFERENCE ONLY, NOT USED BY ANY RATIO.   
097300*     THE INTEREST COVERAGE RATIO BELOW USES THIS SAME CI-EBIT    
097400*     FIELD AS ITS NUMERATOR, SO THE ANALYST CAN CROSS-CHECK THAT 
097500*     RATIO AGAINST THE RAW FIGURE SHOWN HERE.                    
097600     MOVE 'EBIT:' TO WS-RPT-CAPTION-HOLD.                         
097700     MOVE CI-EBIT TO WS-HR-INPUT-AMOUNT.                          
097800     MOVE 'N' TO WS-HR-NA-SW.                                     
097900     PERFORM 3410-FORMAT-AMOUNT-PARA THRU 3410-EXIT.              
098000     MOVE WS-HR-RESULT TO WS-RPT-VALUE-HOLD.                      
098100     PERFORM 3431-WRITE-FIELD-LINE-PARA THRU 3431-EXIT.           
098200*     OPERATING CASH FLOW IS THE RAW FEED FIGURE, BEFORE THE FCF  
098300*     FALLBACK LOGIC IN 3100 - SHOWN HERE FOR THE ANALYST'S       
098400*     REFERENCE, NOT THE DERIVED FCF (SEE THE NEXT BLOCK, 3403).  
098500     MOVE 'OPERATING CASH FLOW:' TO WS-RPT-CAPTION-HOLD.          
098600     MOVE CI-OPER-CASH-FLOW TO WS-HR-INPUT-AMOUNT.                
098700     MOVE 'N' TO WS-HR-NA-SW.                                     
098800     PERFORM 3410-FORMAT-AMOUNT-PARA THRU 3410-EXIT.              
098900     MOVE WS-HR-RESULT TO WS-RPT-VALUE-HOLD.                      
099000     PERFORM 3431-WRITE-FIELD-LINE-PARA THRU 3431-EXIT.           
099100*     CAPEX PRINTS THE NORMALIZED (ALWAYS POSITIVE) SPEND FIGURE  
099200*     FROM 3100, NOT THE RAW SIGNED FEED VALUE - SAME SIGN        
099300*     CONVENTION AS THE INTEREST EXPENSE LINE FURTHER DOWN.       
099400     MOVE 'CAPEX:' TO WS-RPT-CAPTION-HOLD.                        
099500     MOVE WS-CAPEX-NORMALIZED TO WS-HR-INPUT-AMOUNT.              
099600     MOVE 'N' TO WS-HR-NA-SW.                                     
099700     PERFORM 3410-FORMAT-AMOUNT-PARA THRU 3410-EXIT.              
099800     MOVE WS-HR-RESULT TO WS-RPT-VALUE-HOLD.                      
099900     PERFORM 3431-WRITE-FIELD-LINE-PARA THRU 3431-EXIT.           
100000*     CHANGE IN WORKING CAPITAL - THE OTHER INPUT TO THE FCF      
100100*     DERIVATION IN 3100, PRINTED HERE FOR THE ANALYST TO TIE     
100200*     THE DERIVED FCF FIGURE BACK TO ITS COMPONENT PIECES.        
100300     MOVE 'CHANGE IN WORKING CAP:' TO WS-RPT-CAPTION-HOLD.        
100400     MOVE CI-CHANGE-IN-WC TO WS-HR-INPUT-AMOUNT.                  
100500     MOVE 'N' TO WS-HR-NA-SW.                                     
100600     PERFORM 3410-FORMAT-AMOUNT-PARA THRU 3410-EXIT.              
100700     MOVE WS-HR-RESULT TO WS-RPT-VALUE-HOLD.                      
100800     PERFORM 3431-WRITE-FIELD-LINE-PARA THRU 3431-EXIT.           
100900*     TOTAL DEBT IS THE DERIVED SHORT-PLUS-LONG-TERM FIGURE FROM  
101000*     3100, NOT A SINGLE INPUT FIELD.                             
101100*     PRINTED HERE RATHER THAN BROKEN OUT INTO ITS SHORT-TERM AND 
101200*     LONG-TERM PIECES - THE SNAPSHOT SHOWS THE RATIOS' INPUT, NOT
101300*     A FULL BALANCE SHEET.                                       
101400     MOVE 'TOTAL DEBT:' TO WS-RPT-CAPTION-HOLD.                   
101500     MOVE WS-TOTAL-DEBT TO WS-HR-INPUT-AMOUNT.                    
101600     MOVE 'N' TO WS-HR-NA-SW.                                     
101700     PERFORM 3410-FORMAT-AMOUNT-PARA THRU 3410-EXIT.              
101800     MOVE WS-HR-RESULT TO WS-RPT-VALUE-HOLD.                      
101900     PERFORM 3431-WRITE-FIELD-LINE-PARA THRU 3431-EXIT.           
102000*     INTEREST EXPENSE PRINTS AS A POSITIVE MAGNITUDE, SAME AS    
102100*     CAPEX, REGARDLESS OF THE SIGN CONVENTION ON THE FEED.       
102200     MOVE 'INTEREST EXPENSE:' TO WS-RPT-CAPTION-HOLD.             
102300     MOVE WS-ABS-INTEREST-EXPENSE TO WS-HR-INPUT-AMOUNT.          
102400     MOVE 'N' TO WS-HR-NA-SW.                                     
102500     PERFORM 3410-FORMAT-AMOUNT-PARA THRU 3410-EXIT.              
102600     MOVE WS-HR-RESULT TO WS-RPT-VALUE-HOLD.                      
102700     PERFORM 3431-WRITE-FIELD-LINE-PARA THRU 3431-EXIT.           
102800*     EIGHT FIELDS PRINTED, IN THE SAME ORDER THE ANALYST WOULD   
102900*     WANT TO TIE THEM BACK TO A 10-K - TOP LINE DOWN TO DEBT.    
103000 3402-EXIT.                                                       
103100     EXIT.                                                        
103200*                                                                 
103300* 3403-WRITE-CASHFLOW-COVERAGE-PARA - FREE CASH FLOW PLUS THE     
103400* FOUR CREDIT RATIOS.  FCF/DEBT AND INTEREST COVERAGE AND DSCR    
103500* PRINT AS DECIMAL MULTIPLES; FCF/DEBT ALSO SHOWS AS A PERCENT.   
103600 3403-WRITE-CASHFLOW-COVERAGE-PARA.                               
103700     MOVE SPACES TO WS-RPT-BANNER-HOLD.                           
103800     STRING '-- CASH FLOW AND COVERAGE --' DELIMITED BY SIZE      
103900         INTO WS-RPT-BANNER-HOLD.                                 
104000     PERFORM 3432-WRITE-BANNER-LINE-PARA THRU 3432-EXIT.          
104100*     FCF IS A DOLLAR AMOUNT, SCALED TO K/M/B THROUGH 3410 LIKE   
104200*     THE CORE FINANCIALS ABOVE - IT IS NEVER N/A.  PRINTED FIRST 
104300*     ON THIS BLOCK SINCE IT IS THE NUMERATOR OF THE VERY NEXT    
104400*     LINE, FCF/DEBT.                                             
104500     MOVE 'FREE CASH FLOW (FCF):' TO WS-RPT-CAPTION-HOLD.         
104600     MOVE WS-FCF TO WS-HR-INPUT-AMOUNT.                           
104700     MOVE 'N' TO WS-HR-NA-SW.                                     
104800     PERFORM 3410-FORMAT-AMOUNT-PARA THRU 3410-EXIT.              
104900     MOVE WS-HR-RESULT TO WS-RPT-VALUE-HOLD.                      
105000     PERFORM 3431-WRITE-FIELD-LINE-PARA THRU 3431-EXIT.           
105100*     THE REMAINING FOUR LINES ARE RATIOS, FORMATTED BY 3420      
105200*     RATHER THAN 3410.  EACH ONE LOADS ITS RATIO VALUE AND N/A   
105300*     SWITCH FROM THE CORRESPONDING 3100 RESULT, SETS THE PERCENT 
105400*     SWITCH, AND CALLS THE FORMATTER.  FCF/DEBT IS THE ONLY ONE  
105500*     CREDIT DEPT WANTS PRINTED AS A PERCENTAGE RATHER THAN A     
105600*     DECIMAL MULTIPLE - THE OTHER THREE READ MORE NATURALLY AS   
105700*     'X TIMES' TO A CREDIT ANALYST.                              
105800     MOVE 'FCF / DEBT:' TO WS-RPT-CAPTION-HOLD.                   
105900     MOVE WS-FCF-TO-DEBT TO WS-RF-INPUT-RATIO.                    
106000     MOVE WS-FCF-DEBT-NA-SW TO WS-RF-NA-SW.                       
106100     MOVE 'Y' TO WS-RF-PERCENT-SW.                                
106200     PERFORM 3420-FORMAT-RATIO-PARA THRU 3420-EXIT.               
106300     MOVE WS-HR-RESULT TO WS-RPT-VALUE-HOLD.                      
106400     PERFORM 3431-WRITE-FIELD-LINE-PARA THRU 3431-EXIT.           
106500*     DEBT/EBITDA - LEVERAGE RATIO DRIVING THE 3210 SUB-SCORE.    
106600*     N/A PRINTS WHEN EBITDA WAS ZERO OR NEGATIVE IN 3100 -       
106700*     THERE IS NO MEANINGFUL LEVERAGE MULTIPLE TO SHOW.           
106800     MOVE 'DEBT / EBITDA:' TO WS-RPT-CAPTION-HOLD.                
106900     MOVE WS-DEBT-TO-EBITDA TO WS-RF-INPUT-RATIO.                 
107000     MOVE WS-DEBT-EBITDA-NA-SW TO WS-RF-NA-SW.                    
107100     MOVE 'N' TO WS-RF-PERCENT-SW.                                
107200     PERFORM 3420-FORMAT-RATIO-PARA THRU 3420-EXIT.               
107300     MOVE WS-HR-RESULT TO WS-RPT-VALUE-HOLD.                      
107400     PERFORM 3431-WRITE-FIELD-LINE-PARA THRU 3431-EXIT.           
107500*     INTEREST COVERAGE - DRIVES THE 3220 SUB-SCORE.              
107600*     N/A PRINTS WHEN THE COMPANY CARRIES NO INTEREST EXPENSE -   
107700*     SEE 3220'S BEST-BAND TREATMENT OF THE SAME CONDITION.       
107800     MOVE 'INTEREST COVERAGE:' TO WS-RPT-CAPTION-HOLD.            
107900     MOVE WS-INTEREST-COVERAGE TO WS-RF-INPUT-RATIO.              
108000     MOVE WS-INT-COV-NA-SW TO WS-RF-NA-SW.                        
108100     MOVE 'N' TO WS-RF-PERCENT-SW.                                
108200     PERFORM 3420-FORMAT-RATIO-PARA THRU 3420-EXIT.               
108300     MOVE WS-HR-RESULT TO WS-RPT-VALUE-HOLD.                      
108400     PERFORM 3431-WRITE-FIELD-LINE-PARA THRU 3431-EXIT.           
108500*     DSCR - DRIVES THE 3230 SUB-SCORE, LAST OF THE FOUR RATIOS.  
108600*     N/A PRINTS WHEN TOTAL DEBT SERVICE WAS ZERO - NOTHING TO    
108700*     COVER, SO THE RATIO IS UNDEFINED RATHER THAN INFINITE.      
108800     MOVE 'DSCR:' TO WS-RPT-CAPTION-HOLD.                         
108900     MOVE WS-DSCR TO WS-RF-INPUT-RATIO.                           
109000     MOVE WS-DSCR-NA-SW TO WS-RF-NA-SW.                           
109100     MOVE 'N' TO WS-RF-PERCENT-SW.                                
109200     PERFORM 3420-FORMAT-RATIO-PARA THRU 3420-EXIT.               
109300     MOVE WS-HR-RESULT TO WS-RPT-VALUE-HOLD.                      
109400     PERFORM 3431-WRITE-FIELD-LINE-PARA THRU 3431-EXIT.           
109500*     FIVE LINES TOTAL - FCF PLUS THE SAME THREE RATIOS SCORED BY 
109600*     3210/3220/3230 AND THE FCF/DEBT RATIO SCORED BY 3240.  NEXT 
109700*     BLOCK, 3404, PRINTS WHERE THOSE FOUR SUB-SCORES LANDED.     
109800 3403-EXIT.                                                       
109900     EXIT.                                                        
110000*                                                                 
110100* 3404-WRITE-CREDIT-VIEW-PARA - SCORE, RISK BUCKET, AND THE       
110200* BUCKET'S STANDARD INTERPRETATION SENTENCE.                      
110300 3404-WRITE-CREDIT-VIEW-PARA.                                     
110400*     LAST OF THE FOUR SNAPSHOT BLOCKS - THE SCORE AND BUCKET HAVE
110500*     ALREADY BEEN SET BY 3200 BEFORE THIS PARAGRAPH RUNS.        
110600     MOVE SPACES TO WS-RPT-BANNER-HOLD.                           
110700     STRING '-- CREDIT VIEW --' DELIMITED BY SIZE                 
110800         INTO WS-RPT-BANNER-HOLD.                                 
110900     PERFORM 3432-WRITE-BANNER-LINE-PARA THRU 3432-EXIT.          
111000*     COMPOSITE SCORE PRINTS AS A PLAIN INTEGER (1 OR 2 DIGITS) - 
111100*     THE EDITED PICTURE ZERO-SUPPRESSES AND 3418 LEFT-JUSTIFIES  
111200*     IT, SAME IDIOM AS THE BATCH SUMMARY COUNTS IN 8000.         
111300     MOVE 'SCORE (4-20):' TO WS-RPT-CAPTION-HOLD.                 
111400     MOVE WS-COMPOSITE-SCORE TO WS-CT-RAW-EDITED.                 
111500     PERFORM 3418-LEFT-JUSTIFY-COUNT-PARA THRU 3418-EXIT.         
111600     MOVE WS-CT-TRIMMED TO WS-RPT-VALUE-HOLD.                     
111700     PERFORM 3431-WRITE-FIELD-LINE-PARA THRU 3431-EXIT.           
111800*     RISK BUCKET PRINTS AS THE SAME LITERAL SET BY 3250 AND      
111900*     ACCUMULATED INTO THE FOUR CONTROL TOTALS BY 3500 - NO       
112000*     SEPARATE LOOKUP TABLE, JUST THE ONE WORKING-STORAGE FIELD.  
112100     MOVE 'RISK BUCKET:' TO WS-RPT-CAPTION-HOLD.                  
112200     MOVE WS-RISK-BUCKET TO WS-RPT-VALUE-HOLD.                    
112300     PERFORM 3431-WRITE-FIELD-LINE-PARA THRU 3431-EXIT.           
112400     MOVE SPACES TO WS-RPT-BANNER-HOLD.                           
112500     STRING 'INTERPRETATION:' DELIMITED BY SIZE                   
112600         INTO WS-RPT-BANNER-HOLD.                                 
112700     PERFORM 3432-WRITE-BANNER-LINE-PARA THRU 3432-EXIT.          
112800*     ONE FIXED SENTENCE PER RISK BUCKET - ADDED DEV-0480 (MWB)   
112900*     SO THE SNAPSHOT CARRIES A PLAIN-LANGUAGE READING OF THE     
113000*     BUCKET, NOT JUST THE BUCKET NAME AND SCORE.  BUILT WITH     
113100*     STRING RATHER THAN A LITERAL CONTINUATION BECAUSE NO SINGLE 
113200*     SENTENCE FITS IN THE 65-BYTE CODE AREA ON ONE LINE.         
113300*     LOW RISK - COMPOSITE SCORE 17-20, SET BY 3250.              
113400     IF WS-RISK-BUCKET = 'LOW RISK'                               
113500         STRING 'STRONG CAPACITY TO SERVICE DEBT;'                
113600             DELIMITED BY SIZE                                    
113700             ' LEVERAGE AND COVERAGE COMFORTABLE.'                
113800             DELIMITED BY SIZE                                    
113900             INTO WS-INTERPRETATION-TEXT                          
114000     ELSE                                                         
114100*         MODERATE RISK - COMPOSITE SCORE 13-16.  EACH SENTENCE   
114200*         IS SPLIT ACROSS TWO STRING LITERALS SO NEITHER PIECE    
114300*         RUNS PAST THE 65-BYTE CODE AREA.                        
114400         IF WS-RISK-BUCKET = 'MODERATE RISK'                      
114500             STRING 'REASONABLE ABILITY TO SERVICE DEBT;'         
114600                 DELIMITED BY SIZE                                
114700                 ' METRICS COULD TIGHTEN IN A DOWNTURN.'          
114800                 DELIMITED BY SIZE                                
114900                 INTO WS-INTERPRETATION-TEXT                      
115000         ELSE                                                     
115100*             ELEVATED RISK - COMPOSITE SCORE 9-12.               
115200             IF WS-RISK-BUCKET = 'ELEVATED RISK'                  
115300                 STRING 'WEAKER CUSHION; MAY STRUGGLE UNDER'      
115400                     DELIMITED BY SIZE                            
115500                     ' STRESS OR HIGHER RATES.' DELIMITED BY SIZE 
115600                     INTO WS-INTERPRETATION-TEXT                  
115700             ELSE                                                 
115800*                 HIGH RISK - COMPOSITE SCORE 4-8, THE ONLY       
115900*                 REMAINING BUCKET SO NO FURTHER TEST IS NEEDED.  
116000                 STRING 'HIGH RISK PROFILE; LIMITED HEADROOM TO'  
116100                     DELIMITED BY SIZE                            
116200                     ' ABSORB SHOCKS.' DELIMITED BY SIZE          
116300                     INTO WS-INTERPRETATION-TEXT                  
116400             END-IF                                               
116500         END-IF                                                   
116600     END-IF.                                                      
116700*     WRITE THE CHOSEN SENTENCE THROUGH THE BANNER VIEW, NOT THE  
116800*     FIELD VIEW - IT READS AS FREE TEXT, NOT A CAPTION/VALUE PAIR
116900     MOVE SPACES TO WS-RPT-BANNER-HOLD.                           
117000     MOVE WS-INTERPRETATION-TEXT TO WS-RPT-BANNER-HOLD.           
117100     PERFORM 3432-WRITE-BANNER-LINE-PARA THRU 3432-EXIT.          
117200*     LAST LINE WRITTEN BY 3400 FOR THIS RECORD - CONTROL RETURNS 
117300*     TO 3000, WHICH NEXT PERFORMS 3500 TO ROLL THIS RECORD INTO  
117400*     THE BATCH TOTALS.                                           
117500 3404-EXIT.                                                       
117600     EXIT.                                                        
117700*                                                                 
117800* 3410-FORMAT-AMOUNT-PARA - SCALES A DOLLAR AMOUNT TO THOUSANDS,  
117900* MILLIONS OR BILLIONS AND LEFT-JUSTIFIES IT FOR DISPLAY.  N/A    
118000* WHEN THE CALLER HAS RAISED THE NA SWITCH.                       
118100 3410-FORMAT-AMOUNT-PARA.                                         
118200*     CALLER RAISES THE N/A SWITCH WHEN THE AMOUNT HAS NO         
118300*     MEANING TO PRINT - SHORT-CIRCUIT OUT BEFORE TOUCHING THE    
118400*     SCALING LOGIC BELOW.                                        
118500     IF WS-HR-NA-SW = 'Y'                                         
118600         MOVE 'N/A' TO WS-HR-RESULT                               
118700         GO TO 3410-EXIT                                          
118800     END-IF.                                                      
118900*     ABSOLUTE VALUE DRIVES THE SCALE-BAND TEST BELOW SO A LARGE  
119000*     NEGATIVE FIGURE (E.G. A LOSS) SCALES TO THE SAME BAND AS    
119100*     THE EQUIVALENT POSITIVE FIGURE.  CORRECTED DEV-0502 (JAS)   
119200*     AFTER NEGATIVE AMOUNTS WERE FALLING THROUGH TO THE          
119300*     UNSCALED BRANCH REGARDLESS OF MAGNITUDE.                    
119400     IF WS-HR-INPUT-AMOUNT < ZERO                                 
119500         COMPUTE WS-HR-ABS-AMOUNT = WS-HR-INPUT-AMOUNT * -1       
119600     ELSE                                                         
119700         MOVE WS-HR-INPUT-AMOUNT TO WS-HR-ABS-AMOUNT              
119800     END-IF.                                                      
119900*     SCALE TO BILLIONS, MILLIONS, OR THOUSANDS, WHICHEVER BAND   
120000*     THE MAGNITUDE FALLS INTO; BELOW ONE THOUSAND PRINTS         
120100*     UNSCALED WITH NO SUFFIX LETTER.  THE DIVISION IS DONE ON    
120200*     THE SIGNED INPUT AMOUNT, NOT THE ABSOLUTE VALUE, SO THE     
120300*     SIGN SURVIVES INTO THE SCALED RESULT.                       
120400*     ONE BILLION OR MORE - DIVIDE BY 1 BILLION AND SUFFIX 'B'.   
120500     IF WS-HR-ABS-AMOUNT >= 1000000000.00                         
120600         COMPUTE WS-HR-SCALED-AMOUNT ROUNDED =                    
120700             WS-HR-INPUT-AMOUNT / 1000000000                      
120800         MOVE 'B' TO WS-HR-SUFFIX                                 
120900     ELSE                                                         
121000*         ONE MILLION UP TO ONE BILLION - DIVIDE BY 1 MILLION     
121100*         AND SUFFIX 'M'.                                         
121200         IF WS-HR-ABS-AMOUNT >= 1000000.00                        
121300             COMPUTE WS-HR-SCALED-AMOUNT ROUNDED =                
121400                 WS-HR-INPUT-AMOUNT / 1000000                     
121500             MOVE 'M' TO WS-HR-SUFFIX                             
121600         ELSE                                                     
121700*             ONE THOUSAND UP TO ONE MILLION - DIVIDE BY 1000     
121800*             AND SUFFIX 'K'.                                     
121900             IF WS-HR-ABS-AMOUNT >= 1000.00                       
122000                 COMPUTE WS-HR-SCALED-AMOUNT ROUNDED =            
122100                     WS-HR-INPUT-AMOUNT / 1000                    
122200                 MOVE 'K' TO WS-HR-SUFFIX                         
122300             ELSE                                                 
122400*                 UNDER ONE THOUSAND - PRINT THE RAW FIGURE,      
122500*                 NO SCALING, NO SUFFIX.                          
122600                 MOVE WS-HR-INPUT-AMOUNT TO WS-HR-SCALED-AMOUNT   
122700                 MOVE SPACE TO WS-HR-SUFFIX                       
122800             END-IF                                               
122900         END-IF                                                   
123000     END-IF.                                                      
123100*     EDIT WITH THE FLOATING MINUS PICTURE, THEN LEFT-JUSTIFY     
123200*     (THE EDITED FIELD IS RIGHT-JUSTIFIED WITH LEADING SPACES).  
123300     MOVE WS-HR-SCALED-AMOUNT TO WS-HR-RAW-EDITED.                
123400     PERFORM 3415-LEFT-JUSTIFY-PARA THRU 3415-EXIT.               
123500*     APPEND THE SCALE SUFFIX LETTER WHEN ONE WAS ASSIGNED ABOVE. 
123600     IF WS-HR-SUFFIX = SPACE                                      
123700         MOVE WS-HR-TRIMMED TO WS-HR-RESULT                       
123800     ELSE                                                         
123900         STRING WS-HR-TRIMMED DELIMITED BY SPACE                  
124000             WS-HR-SUFFIX DELIMITED BY SIZE                       
124100             INTO WS-HR-RESULT                                    
124200     END-IF.                                                      
124300*     CALLED FROM 3402 FOR CORE FINANCIALS, 3403 FOR FREE CASH    
124400*     FLOW, AND 8000 FOR NOTHING - THE BATCH SUMMARY USES 3418    
124500*     INSTEAD SINCE ITS COUNTS NEVER NEED K/M/B SCALING.          
124600 3410-EXIT.                                                       
124700     EXIT.                                                        
124800*                                                                 
124900* 3415-LEFT-JUSTIFY-PARA - STRIPS LEADING SPACES FROM THE EDITED  
125000* AMOUNT FIELD.  FUNCTION TRIM IS NOT AVAILABLE ON THIS COMPILER, 
125100* SO THE FIRST NON-SPACE BYTE IS LOCATED BY A COLUMN SCAN.        
125200 3415-LEFT-JUSTIFY-PARA.                                          
125300*     START THE SCAN AT COLUMN 1 OF THE 14-BYTE EDITED FIELD.     
125400     MOVE 1 TO WS-LJ-IDX.                                         
125500*     OUT-OF-LINE PERFORM BUMPS THE INDEX ONE COLUMN AT A TIME    
125600*     UNTIL A NON-SPACE BYTE IS FOUND OR THE FIELD IS EXHAUSTED - 
125700*     REFERENCE MODIFICATION DOES THE ACTUAL COLUMN TEST.         
125800     PERFORM 3416-SCAN-COLUMN-PARA THRU 3416-EXIT                 
125900         UNTIL WS-LJ-IDX > 14                                     
126000         OR WS-HR-RAW-EDITED (WS-LJ-IDX:1) NOT = SPACE.           
126100*     A FIELD OF ALL SPACES (SHOULD NOT HAPPEN ON AN EDITED       
126200*     NUMERIC PICTURE, BUT GUARDED ANYWAY) RESULTS IN SPACES.     
126300*     OTHERWISE SUBSTRING FROM THE FIRST NON-SPACE BYTE TO END.   
126400     IF WS-LJ-IDX > 14                                            
126500         MOVE SPACES TO WS-HR-TRIMMED                             
126600     ELSE                                                         
126700         MOVE SPACES TO WS-HR-TRIMMED                             
126800         MOVE WS-HR-RAW-EDITED (WS-LJ-IDX:) TO WS-HR-TRIMMED      
126900     END-IF.                                                      
127000*     CALLED BY 3410 FOR DOLLAR AMOUNTS AND BY 3420 FOR RATIOS -  
127100*     BOTH SHARE THE SAME 14-BYTE EDITED PICTURE AND TRIMMED FIELD
127200 3415-EXIT.                                                       
127300     EXIT.                                                        
127400*     ONE-LINE BODY - THE TEST LIVES IN THE PERFORM ... UNTIL     
127500*     CLAUSE AT 3415, NOT HERE.                                   
127600 3416-SCAN-COLUMN-PARA.                                           
127700     ADD 1 TO WS-LJ-IDX.                                          
127800 3416-EXIT.                                                       
127900     EXIT.                                                        
128000*                                                                 
128100* 3418-LEFT-JUSTIFY-COUNT-PARA - SAME IDEA AS 3415, FOR THE       
128200* SHORTER INTEGER-ONLY EDITED FIELDS (COUNTS, SCORE).             
128300 3418-LEFT-JUSTIFY-COUNT-PARA.                                    
128400*     SAME COLUMN-SCAN IDIOM AS 3415/3416, OVER THE SHORTER       
128500*     10-BYTE INTEGER-ONLY PICTURE USED FOR COUNTS AND THE SCORE. 
128600*     WS-LJ-IDX DOES DOUBLE DUTY AS THE COLUMN POINTER FOR BOTH   
128700*     3415/3416 AND THIS PARAGRAPH - SAFE BECAUSE NEITHER SIDE    
128800*     OF THE PROGRAM CALLS THE TWO PAIRS OF PARAGRAPHS AT THE     
128900*     SAME TIME.                                                  
129000     MOVE 1 TO WS-LJ-IDX.                                         
129100     PERFORM 3419-SCAN-COUNT-COLUMN-PARA THRU 3419-EXIT           
129200         UNTIL WS-LJ-IDX > 10                                     
129300         OR WS-CT-RAW-EDITED (WS-LJ-IDX:1) NOT = SPACE.           
129400*     ALL-SPACES GUARD - SHOULD NEVER HAPPEN FOR A COUNT FIELD    
129500*     (ZERO EDITS TO A DIGIT, NOT A SPACE), BUT PROTECTS AGAINST  
129600*     A REFERENCE-MODIFICATION LENGTH ERROR IF IT EVER DID.       
129700     IF WS-LJ-IDX > 10                                            
129800         MOVE SPACES TO WS-CT-TRIMMED                             
129900     ELSE                                                         
130000         MOVE SPACES TO WS-CT-TRIMMED                             
130100         MOVE WS-CT-RAW-EDITED (WS-LJ-IDX:) TO WS-CT-TRIMMED      
130200     END-IF.                                                      
130300 3418-EXIT.                                                       
130400     EXIT.                                                        
130500*     OUT-OF-LINE BUMP PARAGRAPH, SAME IDIOM AS 3416 - PERFORM    
130600*     ... UNTIL CANNOT TEST AND MODIFY THE SUBSCRIPT IN ONE       
130700*     STATEMENT, SO THE INCREMENT LIVES IN ITS OWN PARAGRAPH.     
130800*     SAME ONE-LINE SHAPE AS 3416 - SHARES WS-LJ-IDX RATHER THAN  
130900*     DECLARING A SECOND SUBSCRIPT FOR THE SHORTER COUNT PICTURE. 
131000 3419-SCAN-COUNT-COLUMN-PARA.                                     
131100     ADD 1 TO WS-LJ-IDX.                                          
131200 3419-EXIT.                                                       
131300     EXIT.                                                        
131400*                                                                 
131500* 3420-FORMAT-RATIO-PARA - FORMATS A RATIO AS A DECIMAL MULTIPLE  
131600* OR, WHEN THE PERCENT SWITCH IS ON, AS A PERCENTAGE.             
131700 3420-FORMAT-RATIO-PARA.                                          
131800*     SAME N/A SHORT-CIRCUIT AS 3410.                             
131900     IF WS-RF-IS-NA                                               
132000         MOVE 'N/A' TO WS-HR-RESULT                               
132100         GO TO 3420-EXIT                                          
132200     END-IF.                                                      
132300*     PERCENT BRANCH MULTIPLIES BY 100 AND ROUNDS HALF-UP TO 2    
132400*     DECIMALS IN ONE STEP (FCF/DEBT ONLY).  THE DECIMAL-MULTIPLE 
132500*     BRANCH (DEBT/EBITDA, INTEREST COVERAGE, DSCR) ROUNDS THE    
132600*     STORED 4-DECIMAL RATIO HALF-UP TO 2 DECIMALS WITHOUT ANY    
132700*     SCALING - CORRECTED DEV-0621 (MWB), SEE CHANGE LOG.         
132800     IF WS-RF-IS-PERCENT                                          
132900         COMPUTE WS-RF-SCALED-VALUE ROUNDED =                     
133000             WS-RF-INPUT-RATIO * 100                              
133100     ELSE                                                         
133200*         DECIMAL-MULTIPLE RATIOS ROUND HALF-UP TO 2 DECIMALS     
133300*         RATHER THAN TRUNCATE THE 3RD/4TH STORED DIGIT -         
133400*         CORRECTED DEV-0621 (MWB).                               
133500         COMPUTE WS-RF-SCALED-VALUE ROUNDED = WS-RF-INPUT-RATIO   
133600     END-IF.                                                      
133700*     RE-USES THE SAME EDITED PICTURE AND LEFT-JUSTIFY PARAGRAPH  
133800*     AS THE DOLLAR AMOUNT FORMATTER, SINCE BOTH ARE SIGNED       
133900*     VALUES WITH UP TO 2 DECIMAL PLACES AFTER THE SCALING ABOVE. 
134000     MOVE WS-RF-SCALED-VALUE TO WS-HR-RAW-EDITED.                 
134100     PERFORM 3415-LEFT-JUSTIFY-PARA THRU 3415-EXIT.               
134200*     PERCENT SIGN APPENDED ONLY FOR FCF/DEBT - THE OTHER THREE   
134300*     RATIOS FALL THROUGH TO THE PLAIN DECIMAL-MULTIPLE MOVE.     
134400     IF WS-RF-IS-PERCENT                                          
134500         STRING WS-HR-TRIMMED DELIMITED BY SPACE                  
134600             '%' DELIMITED BY SIZE                                
134700             INTO WS-HR-RESULT                                    
134800     ELSE                                                         
134900         MOVE WS-HR-TRIMMED TO WS-HR-RESULT                       
135000     END-IF.                                                      
135100 3420-EXIT.                                                       
135200     EXIT.                                                        
135300*                                                                 
135400* 3421-RIGHT-TRIM-NAME-PARA - LOCATES THE LAST NON-SPACE BYTE IN  
135500* WS-NM-RAW.  SAME COLUMN-SCAN IDIOM AS 3415/3416, RUN FROM THE   
135600* OPPOSITE END OF THE FIELD SINCE THIS IS TRIMMING A TRAILING PAD 
135700* RATHER THAN A LEADING ONE.  DEV-0622 (RTK).                     
135800 3421-RIGHT-TRIM-NAME-PARA.                                       
135900*     START THE SCAN AT THE LAST OF THE 30 COLUMNS.               
136000     MOVE 30 TO WS-NM-LEN.                                        
136100*     OUT-OF-LINE PERFORM BACKS THE INDEX DOWN ONE COLUMN AT A    
136200*     TIME UNTIL A NON-SPACE BYTE IS FOUND OR THE FIELD RUNS OUT -
136300*     REFERENCE MODIFICATION TESTS THE COLUMN, SAME AS 3416.      
136400     PERFORM 3422-SCAN-NAME-COLUMN-PARA THRU 3422-EXIT            
136500         UNTIL WS-NM-LEN < 1                                      
136600         OR WS-NM-RAW (WS-NM-LEN:1) NOT = SPACE.                  
136700*     A FIELD OF ALL SPACES IS GUARDED TO LENGTH 1 RATHER THAN 0 -
136800*     A ZERO-LENGTH REFERENCE MODIFICATION IN THE CALLER'S STRING 
136900*     STATEMENT WOULD BE A SIZE ERROR.  SHOULD NOT HAPPEN FOR A   
137000*     COMPANY NAME OR TICKER, BUT GUARDED ANYWAY.                 
137100     IF WS-NM-LEN < 1                                             
137200         MOVE 1 TO WS-NM-LEN                                      
137300     END-IF.                                                      
137400*     CALLED TWICE FROM 3401 - ONCE FOR THE COMPANY NAME, ONCE    
137500*     FOR THE TICKER - WS-NM-RAW IS RELOADED BY THE CALLER        
137600*     BETWEEN THE TWO CALLS.                                      
137700 3421-EXIT.                                                       
137800     EXIT.                                                        
137900*     ONE-LINE BODY - THE TEST LIVES IN THE PERFORM ... UNTIL     
138000*     CLAUSE AT 3421, NOT HERE.  SAME SHAPE AS 3416/3419.         
138100 3422-SCAN-NAME-COLUMN-PARA.                                      
138200     SUBTRACT 1 FROM WS-NM-LEN.                                   
138300 3422-EXIT.                                                       
138400     EXIT.                                                        
138500*                                                                 
138600* 3430-WRITE-RPT-LINE-PARA - PHYSICAL WRITE OF THE SHARED PRINT   
138700* LINE AREA, WHICHEVER REDEFINES VIEW WAS LAST POPULATED.         
138800 3430-WRITE-RPT-LINE-PARA.                                        
138900*     THE ONLY PHYSICAL WRITE AGAINST CREDIT-RPT-FILE IN THE      
139000*     PROGRAM.  3431/3432/3433 EACH POPULATE WS-RPT-LINE-AREA     
139100*     THROUGH A DIFFERENT REDEFINES VIEW, THEN FALL IN HERE.      
139200     MOVE WS-RPT-LINE-AREA TO CREDIT-RPT-RECORD.                  
139300     WRITE CREDIT-RPT-RECORD.                                     
139400*     NO FILE-STATUS CHECK HERE EITHER, SAME REASONING AS THE     
139500*     CREDIT-OUT WRITE IN 3300 - A LINE SEQUENTIAL WRITE ON THIS  
139600*     SHOP'S SYSTEMS DOES NOT FAIL SHORT OF AN ABEND.             
139700 3430-EXIT.                                                       
139800     EXIT.                                                        
139900*                                                                 
140000* 3431-WRITE-FIELD-LINE-PARA - CAPTION/VALUE VIEW OF THE PRINT    
140100* LINE, USED FOR EVERY DETAIL LINE IN THE SNAPSHOT.               
140200 3431-WRITE-FIELD-LINE-PARA.                                      
140300*     CLEAR THE WHOLE 80-BYTE AREA FIRST SO NO BYTE FROM A PRIOR  
140400*     VIEW (BANNER OR SUMMARY) BLEEDS THROUGH THE UNUSED PORTION  
140500*     OF THIS VIEW.                                               
140600     MOVE SPACES TO WS-RPT-LINE-AREA.                             
140700     MOVE WS-RPT-CAPTION-HOLD TO WS-RPT-CAPTION.                  
140800     MOVE WS-RPT-VALUE-HOLD TO WS-RPT-VALUE.                      
140900     PERFORM 3430-WRITE-RPT-LINE-PARA THRU 3430-EXIT.             
141000*     RESET THE HOLD AREAS SO THE NEXT CALLER ALWAYS STARTS FROM  
141100*     A KNOWN BLANK STATE RATHER THAN A LEFTOVER VALUE.           
141200     MOVE SPACES TO WS-RPT-CAPTION-HOLD.                          
141300     MOVE SPACES TO WS-RPT-VALUE-HOLD.                            
141400 3431-EXIT.                                                       
141500     EXIT.                                                        
141600*                                                                 
141700* 3432-WRITE-BANNER-LINE-PARA - FULL-WIDTH BANNER/TITLE/RULE VIEW 
141800* OF THE PRINT LINE, USED FOR RULES, TITLES, AND SECTION HEADERS. 
141900 3432-WRITE-BANNER-LINE-PARA.                                     
142000*     CALLER LOADS WS-RPT-BANNER-HOLD WITH EITHER A RULE OF '='   
142100*     CHARACTERS OR A LEFT-ALIGNED TITLE/SECTION STRING BEFORE    
142200*     PERFORMING THIS PARAGRAPH - NOTHING ELSE TO FORMAT HERE.    
142300     MOVE SPACES TO WS-RPT-LINE-AREA.                             
142400     MOVE WS-RPT-BANNER-HOLD TO WS-RPT-BANNER-TEXT.               
142500     PERFORM 3430-WRITE-RPT-LINE-PARA THRU 3430-EXIT.             
142600     MOVE SPACES TO WS-RPT-BANNER-HOLD.                           
142700 3432-EXIT.                                                       
142800     EXIT.                                                        
142900*                                                                 
143000* 3433-WRITE-SUMMARY-LINE-PARA - CAPTION/TOTAL VIEW OF THE PRINT  
143100* LINE, USED BY THE BATCH SUMMARY BLOCK ONLY - NARROWER VALUE     
143200* FIELD THAN 3431 SINCE BATCH TOTALS ARE SHORT COUNTS, NOT        
143300* SCALED DOLLAR AMOUNTS.                                          
143400 3433-WRITE-SUMMARY-LINE-PARA.                                    
143500*     ONLY 8000 CALLS THIS PARAGRAPH - KEPT SEPARATE FROM 3431    
143600*     RATHER THAN SHARING ONE WIDE VALUE FIELD FOR BOTH VIEWS.    
143700     MOVE SPACES TO WS-RPT-LINE-AREA.                             
143800     MOVE WS-RPT-SUM-CAPTION-HOLD TO WS-RPT-SUM-CAPTION.          
143900     MOVE WS-RPT-SUM-VALUE-HOLD TO WS-RPT-SUM-VALUE.              
144000     PERFORM 3430-WRITE-RPT-LINE-PARA THRU 3430-EXIT.             
144100     MOVE SPACES TO WS-RPT-SUM-CAPTION-HOLD.                      
144200     MOVE SPACES TO WS-RPT-SUM-VALUE-HOLD.                        
144300 3433-EXIT.                                                       
144400     EXIT.                                                        
144500*                                                                 
144600* 3500-ACCUM-TOTALS-PARA - ROLLS THE JUST-SCORED RECORD INTO THE  
144700* BATCH CONTROL TOTALS.  CALLED ONCE PER RECORD FROM 3000, AFTER  
144800* THE RECORD HAS BEEN SCORED AND BOTH OUTPUTS WRITTEN, SO A RECORD
144900* THAT FAILS OUT EARLIER NEVER INFLATES THE COUNTS.               
145000 3500-ACCUM-TOTALS-PARA.                                          
145100*     THESE TWO RUN TOTALS FEED THE AVERAGE-SCORE LINE OF THE     
145200*     BATCH SUMMARY BELOW - KEPT SEPARATE FROM THE FOUR RISK-     
145300*     BUCKET COUNTERS SINCE THE AVERAGE CUTS ACROSS ALL BUCKETS.  
145400     ADD 1 TO WS-RECORDS-SCORED-CNT.                              
145500     ADD WS-COMPOSITE-SCORE TO WS-SCORE-TOTAL.                    
145600*     EXACTLY ONE OF THE FOUR BUCKET COUNTERS IS INCREMENTED -    
145700*     WS-RISK-BUCKET WAS ALREADY SET TO ONE OF THE FOUR LITERAL   
145800*     VALUES BELOW BY 3250-COMPUTE-COMPOSITE-PARA, SO THE NESTED  
145900*     IF FALLS ALL THE WAY TO HIGH RISK IF NONE OF THE FIRST      
146000*     THREE MATCH.                                                
146100     IF WS-RISK-BUCKET = 'LOW RISK'                               
146200         ADD 1 TO WS-LOW-RISK-CNT                                 
146300     ELSE                                                         
146400         IF WS-RISK-BUCKET = 'MODERATE RISK'                      
146500             ADD 1 TO WS-MODERATE-RISK-CNT                        
146600         ELSE                                                     
146700             IF WS-RISK-BUCKET = 'ELEVATED RISK'                  
146800                 ADD 1 TO WS-ELEVATED-RISK-CNT                    
146900             ELSE                                                 
147000*                 FALLTHROUGH CASE - NO EXPLICIT TEST FOR 'HIGH   
147100*                 RISK' SINCE IT IS THE ONLY LITERAL LEFT ONCE    
147200*                 THE OTHER THREE HAVE FAILED TO MATCH.           
147300                 ADD 1 TO WS-HIGH-RISK-CNT                        
147400             END-IF                                               
147500         END-IF                                                   
147600     END-IF.                                                      
147700*     RECORD FULLY PROCESSED - CONTROL RETURNS TO 3000, WHICH HAS 
147800*     NOTHING LEFT TO DO FOR THIS RECORD, THEN BACK TO THE READ   
147900*     LOOP IN 0000-MAIN-PROCESS-PARA FOR THE NEXT ONE.            
148000 3500-EXIT.                                                       
148100     EXIT.                                                        
148200*                                                                 
148300* 8000-WRITE-BATCH-SUMMARY-PARA - END-OF-JOB CONTROL TOTALS BLOCK.
148400* WRITTEN ONCE, AFTER THE LAST INPUT RECORD.  ADDED DEV-0325 (RTK)
148500* SO OPERATIONS HAD A RECORD COUNT TO RECONCILE AGAINST THE       
148600* TRANSMITTAL SHEET WITHOUT OPENING THE SNAPSHOT REPORT AND       
148700* COUNTING DETAIL BLOCKS BY HAND.                                 
148800 8000-WRITE-BATCH-SUMMARY-PARA.                                   
148900*     GUARD THE DIVIDE - AN EMPTY INPUT FILE (ZERO RECORDS SCORED)
149000*     WOULD OTHERWISE DRIVE A DIVIDE-BY-ZERO ABEND ON A JOB THAT  
149100*     OTHERWISE HAS NOTHING WRONG WITH IT.                        
149200     IF WS-RECORDS-SCORED-CNT > ZERO                              
149300         COMPUTE WS-AVERAGE-SCORE ROUNDED =                       
149400             WS-SCORE-TOTAL / WS-RECORDS-SCORED-CNT               
149500     ELSE                                                         
149600         MOVE ZERO TO WS-AVERAGE-SCORE                            
149700     END-IF.                                                      
149800*     TOP RULE AND CENTERED TITLE, SAME BANNER VIEW USED FOR THE  
149900*     SNAPSHOT REPORT HEADER IN 3401 - KEEPS BOTH SECTIONS OF THE 
150000*     SAME PHYSICAL REPORT FILE LOOKING LIKE ONE REPORT.          
150100     MOVE ALL '=' TO WS-RPT-BANNER-HOLD.                          
150200     PERFORM 3432-WRITE-BANNER-LINE-PARA THRU 3432-EXIT.          
150300     MOVE ' BATCH SUMMARY' TO WS-RPT-BANNER-HOLD.                 
150400     PERFORM 3432-WRITE-BANNER-LINE-PARA THRU 3432-EXIT.          
150500     MOVE ALL '=' TO WS-RPT-BANNER-HOLD.                          
150600     PERFORM 3432-WRITE-BANNER-LINE-PARA THRU 3432-EXIT.          
150700*     SIX CAPTION/TOTAL LINES FOLLOW, ONE PER CONTROL TOTAL -     
150800*     RECORDS PROCESSED, THE FOUR RISK-BUCKET COUNTS, THEN THE    
150900*     AVERAGE SCORE.  EACH REPEATS THE SAME THREE-STEP PATTERN:   
151000*     MOVE THE COUNT TO THE COUNT-WIDTH EDIT FIELD, LEFT-JUSTIFY  
151100*     IT THROUGH 3418, THEN WRITE THE SUMMARY LINE THROUGH 3433.  
151200*     OVERALL COUNT, SET BY 3500 EVERY TIME A RECORD REACHES THE  
151300*     SCORING STEP - TIES TO THE FOUR BUCKET COUNTS BELOW, WHICH  
151400*     MUST SUM BACK TO THIS FIGURE.                               
151500     MOVE 'RECORDS PROCESSED:' TO WS-RPT-SUM-CAPTION-HOLD.        
151600     MOVE WS-RECORDS-SCORED-CNT TO WS-CT-RAW-EDITED.              
151700     PERFORM 3418-LEFT-JUSTIFY-COUNT-PARA THRU 3418-EXIT.         
151800     MOVE WS-CT-TRIMMED TO WS-RPT-SUM-VALUE-HOLD.                 
151900     PERFORM 3433-WRITE-SUMMARY-LINE-PARA THRU 3433-EXIT.         
152000*     BEST BUCKET FIRST, WORST LAST - SAME ORDER THE FOUR COUNTERS
152100*     ARE DECLARED IN WS-CONTROL-TOTALS AND THE SAME ORDER 3500   
152200*     TESTS THEM IN.                                              
152300     MOVE 'LOW RISK:' TO WS-RPT-SUM-CAPTION-HOLD.                 
152400     MOVE WS-LOW-RISK-CNT TO WS-CT-RAW-EDITED.                    
152500     PERFORM 3418-LEFT-JUSTIFY-COUNT-PARA THRU 3418-EXIT.         
152600     MOVE WS-CT-TRIMMED TO WS-RPT-SUM-VALUE-HOLD.                 
152700     PERFORM 3433-WRITE-SUMMARY-LINE-PARA THRU 3433-EXIT.         
152800*     SECOND OF THE FOUR BUCKETS, SAME THREE-STEP PATTERN AS      
152900*     LOW RISK ABOVE.                                             
153000     MOVE 'MODERATE RISK:' TO WS-RPT-SUM-CAPTION-HOLD.            
153100     MOVE WS-MODERATE-RISK-CNT TO WS-CT-RAW-EDITED.               
153200     PERFORM 3418-LEFT-JUSTIFY-COUNT-PARA THRU 3418-EXIT.         
153300     MOVE WS-CT-TRIMMED TO WS-RPT-SUM-VALUE-HOLD.                 
153400     PERFORM 3433-WRITE-SUMMARY-LINE-PARA THRU 3433-EXIT.         
153500*     ELEVATED AND MODERATE TOGETHER TYPICALLY MAKE UP THE BULK OF
153600*     A NORMAL BATCH - A RUN WHERE HIGH RISK DOMINATES IS WORTH A 
153700*     SECOND LOOK BEFORE THE EXTRACT GOES TO THE CREDIT DESK.     
153800     MOVE 'ELEVATED RISK:' TO WS-RPT-SUM-CAPTION-HOLD.            
153900     MOVE WS-ELEVATED-RISK-CNT TO WS-CT-RAW-EDITED.               
154000     PERFORM 3418-LEFT-JUSTIFY-COUNT-PARA THRU 3418-EXIT.         
154100     MOVE WS-CT-TRIMMED TO WS-RPT-SUM-VALUE-HOLD.                 
154200     PERFORM 3433-WRITE-SUMMARY-LINE-PARA THRU 3433-EXIT.         
154300*     LAST OF THE FOUR BUCKETS - IF THIS COUNT IS CLIMBING RUN OVE
154400*     RUN, OPERATIONS FLAGS IT FOR THE CREDIT DESK TO REVIEW.     
154500     MOVE 'HIGH RISK:' TO WS-RPT-SUM-CAPTION-HOLD.                
154600     MOVE WS-HIGH-RISK-CNT TO WS-CT-RAW-EDITED.                   
154700     PERFORM 3418-LEFT-JUSTIFY-COUNT-PARA THRU 3418-EXIT.         
154800     MOVE WS-CT-TRIMMED TO WS-RPT-SUM-VALUE-HOLD.                 
154900     PERFORM 3433-WRITE-SUMMARY-LINE-PARA THRU 3433-EXIT.         
155000*     AVERAGE SCORE IS SIGNED WITH DECIMAL PLACES, NOT A PLAIN    
155100*     COUNT, SO IT GOES THROUGH 3415 (THE DOLLAR/RATIO-STYLE      
155200*     LEFT-JUSTIFY) RATHER THAN 3418 (THE INTEGER-COUNT ONE).     
155300     MOVE 'AVERAGE SCORE:' TO WS-RPT-SUM-CAPTION-HOLD.            
155400     MOVE WS-AVERAGE-SCORE TO WS-HR-RAW-EDITED.                   
155500     PERFORM 3415-LEFT-JUSTIFY-PARA THRU 3415-EXIT.               
155600     MOVE WS-HR-TRIMMED TO WS-RPT-SUM-VALUE-HOLD.                 
155700     PERFORM 3433-WRITE-SUMMARY-LINE-PARA THRU 3433-EXIT.         
155800*     CLOSING RULE MATCHES THE TOP RULE SO THE SUMMARY BLOCK IS   
155900*     VISUALLY BOXED OFF FROM WHATEVER PRECEDES IT ON THE REPORT. 
156000     MOVE ALL '=' TO WS-RPT-BANNER-HOLD.                          
156100     PERFORM 3432-WRITE-BANNER-LINE-PARA THRU 3432-EXIT.          
156200 8000-EXIT.                                                       
156300     EXIT.                                                        
156400*                                                                 
156500* 9000-TERMINATE-PARA - CLOSE ALL FILES AND RETURN TO THE         
156600* OPERATING SYSTEM.  NO EXPLICIT FILE-STATUS CHECK ON THE CLOSE   
156700* VERBS THEMSELVES - IF A CLOSE FAILS HERE THE RUN IS ALREADY     
156800* FINISHED WRITING, SO THE WORST CASE IS A BAD RETURN CODE FOR    
156900* THE OPERATOR TO NOTICE RATHER THAN LOST DATA.                   
157000 9000-TERMINATE-PARA.                                             
157100*     CLOSE IN THE SAME ORDER THE FILES WERE OPENED IN 1000 -     
157200*     INPUT FIRST, THEN THE TWO OUTPUTS.                          
157300     CLOSE CREDIT-IN-FILE.                                        
157400*     CLOSED SECOND SO THE LAST RECORD WRITTEN IS FLUSHED BEFORE  
157500*     THE REPORT CLOSE BELOW - BOTH OUTPUTS ARE LINE SEQUENTIAL.  
157600     CLOSE CREDIT-OUT-FILE.                                       
157700*     LAST CLOSE - ONCE THIS RETURNS THE SNAPSHOT IS COMPLETE ON  
157800*     SPOOL AND STEP 0000-MAIN-PROCESS-PARA RETURNS TO GOBACK.    
157900     CLOSE CREDIT-RPT-FILE.                                       
158000 9000-EXIT.                                                       
158100     EXIT.                                                        
